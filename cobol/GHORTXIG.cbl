000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHORTXIG.
000500 AUTHOR.         TAN VOON KIAT.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   04 JUN 2004.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*
001100*DESCRIPTION : DAILY TRANSACTION INGEST (U1).  READS THE RAW
001200*              EXTRACT PRODUCED BY THE UPSTREAM PROVIDER
001300*              ADAPTERS (XERO / QUICKBOOKS), APPLIES DEFAULTING
001400*              RULES, AND UPSERTS EACH TRANSACTION ONTO THE
001500*              TRANSACTION MASTER.  THE MASTER IS HELD ENTIRELY
001600*              IN WORKING STORAGE FOR THE DURATION OF THE RUN -
001700*              THE OLD MASTER IS LOADED AT START-UP, THE TABLE
001800*              IS UPDATED IN PLACE AS EXTRACT RECORDS ARE
001900*              APPLIED, AND THE WHOLE TABLE IS WRITTEN OUT TO A
002000*              FRESH MASTER FILE AT END OF RUN.  NEW TRANSACTIONS
002100*              ALWAYS ENTER THE MASTER AS PENDING; EXISTING
002200*              TRANSACTIONS HAVE THEIR DESCRIPTIVE FIELDS
002300*              REFRESHED BUT THEIR STATUS LEFT UNTOUCHED -
002400*              STATUS IS ONLY EVER CHANGED BY THE MATCHING AND
002500*              RECONCILIATION STEPS.
002600*===========================================================
002700* HISTORY OF MODIFICATION:
002800*===========================================================
002900* REM003 - TMPVKT - 04/06/2004 - INITIAL VERSION
003000* REM037 - TMPJZM - 08/06/2006 - E-REQUEST 22031
003100*   ADD TXN-MATCHED-ID CARRY-THROUGH ON REFRESH OF AN
003200*   EXISTING TRANSACTION MASTER RECORD.
003300*-----------------------------------------------------------*
003400* REM100 - ACNRTN - 19/10/2010 - AN EXTRACT RECORD WHOSE
003500*   CURRENCY CODE IS BLANK NOW DEFAULTS TO THE ENTITY'S OWN
003600*   BASE CURRENCY INSTEAD OF BEING REJECTED.
003700*===========================================================
003800* REM118 - TMPJP6 - 22/07/2014 - E-REQUEST 41722
003900*   REJECT EXTRACT RECORDS WHOSE ENTITY-ID DOES NOT EXIST ON
004000*   THE ENTITY FILE INSTEAD OF LOADING THEM UNVALIDATED.
004100*===========================================================
004200* REM269 - TMPSRK - 06/04/2017 - JIRA LOG REM-269
004300*   STANDARDISE DEFAULT CURRENCY AND STATUS DEFAULTING INTO
004400*   ONE PARAGRAPH, C200-APPLY-DEFAULTS.
004500*===========================================================
004600* REM341 - TMPRVC - 14/10/2020 - E-REQUEST 48815
004700*   DATABASE-ENTFILE AND DATABASE-TXNMSTR WERE BUILT AS
004800*   INDEXED FILES UNDER THE OLD DMSII CONVERSION.  THE
004900*   REPLACEMENT EXTRACT/LOAD TOOLING CANNOT MAINTAIN KEYED
005000*   ACCESS PATHS, SO BOTH ARE NOW READ ONCE INTO WORKING
005100*   STORAGE TABLES AND THE MASTER IS REWRITTEN WHOLESALE TO
005200*   DATABASE-TXNMSTN EACH RUN.  RANDOM READS ARE REPLACED BY
005300*   SEARCH OVER THE IN-MEMORY TABLES THROUGHOUT.
005400* REM342 - TMPRVC - 14/10/2020 - E-REQUEST 48815
005500*   UPSERT KEY CHANGED FROM TXN-ID TO THE (EXTERNAL-ID,
005600*   PROVIDER) PAIR - THE PROVIDER FEEDS NEVER REPEAT A
005700*   TXN-ID, BUT THEY DO REPEAT EXTERNAL-ID/PROVIDER ON A
005800*   RESEND, WHICH IS THE CASE WE ACTUALLY NEED TO CATCH.
005900* REM350 - ACNMFT - 02/02/2021 - E-REQUEST 49102
006000*   BLANK CURRENCY ON THE EXTRACT NOW DEFAULTS TO THE OWNING
006100*   ENTITY'S BASE CURRENCY (FALLING BACK TO USD WHEN THE
006200*   ENTITY IS BLANK OR UNKNOWN) INSTEAD OF ALWAYS USD.  A
006300*   MISSING TRANSACTION DATE DEFAULTS TO THE RUN DATE.
006400* REM351 - ACNMFT - 02/02/2021 - E-REQUEST 49102
006500*   COUNTS ARE NOW KEPT AND REPORTED PER OWNING ENTITY, NOT
006600*   JUST AS A SINGLE RUN TOTAL, SO THE OPS DESK CAN SEE WHICH
006700*   ENTITY'S FEED MOVED ON A GIVEN NIGHT.
006800*===========================================================
006900 EJECT
007000**********************
007100 ENVIRONMENT DIVISION.
007200**********************
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-AS400.
007500 OBJECT-COMPUTER.  IBM-AS400.
007600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007700                    UPSI-0 IS UPSI-SWITCH-0
007800                      ON  STATUS IS U0-ON
007900                      OFF STATUS IS U0-OFF.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT TXNEXTR    ASSIGN TO DATABASE-TXNEXTR
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS WK-C-FILE-STATUS.
008600
008700     SELECT ENTFILE    ASSIGN TO DATABASE-ENTFILE
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS WK-C-FILE-STATUS.
009000
009100     SELECT TXNMSTR    ASSIGN TO DATABASE-TXNMSTR
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS IS WK-C-FILE-STATUS.
009400
009500     SELECT TXNMSTN    ASSIGN TO DATABASE-TXNMSTN
009600            ORGANIZATION IS SEQUENTIAL
009700            FILE STATUS IS WK-C-FILE-STATUS.
009800
009900***************
010000 DATA DIVISION.
010100***************
010200 FILE SECTION.
010300***************
010400 FD  TXNEXTR
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS TXNEXTR-REC.
010700 01  TXNEXTR-REC.
010800     COPY TFSRTXN.
010900
011000 FD  ENTFILE
011100     LABEL RECORDS ARE OMITTED
011200     DATA RECORD IS ENTFILE-REC.
011300 01  ENTFILE-REC.
011400     COPY TFSRENT.
011500
011600 FD  TXNMSTR
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS TXNMSTR-REC.
011900 01  TXNMSTR-REC.
012000     COPY TFSRTXN.
012100
012200 FD  TXNMSTN
012300     LABEL RECORDS ARE OMITTED
012400     DATA RECORD IS TXNMSTN-REC.
012500 01  TXNMSTN-REC.
012600     COPY TFSRTXN.
012700
012800*************************
012900 WORKING-STORAGE SECTION.
013000*************************
013100 01  FILLER              PIC X(24)  VALUE
013200     "** PROGRAM GHORTXIG **".
013300
013400*    STANDALONE RUN-PASS COUNTER - NOT PART OF ANY GROUP, KEPT
013500*    SEPARATE FROM THE TABLE-BASED WK-N-RUN-TALLIES SO A DUMP OF
013600*    THIS ONE FIELD ALONE CONFIRMS THE PROGRAM ACTUALLY STEPPED
013700*    B000 AT LEAST ONCE WHEN THE EXTRACT IS SUSPICIOUSLY EMPTY.
013800 77  WK-N-SCR-PASS-CTR   PIC 9(07) COMP-3 VALUE ZERO.
013900
014000* ------------------ PROGRAM WORKING STORAGE -------------------*
014100 COPY FIL3090.
014200 01 WK-C-COMMON.
014300 COPY ASCMWS.
014400
014500 01  WK-C-SWITCH-AREA.
014600     05  WK-C-EOF-EXTRACT         PIC X(01) VALUE "N".
014700         88  WK-C-EXTRACT-AT-END            VALUE "Y".
014800     05  WK-C-EOF-LOAD             PIC X(01) VALUE "N".
014900         88  WK-C-LOAD-AT-END                VALUE "Y".
015000     05  WK-C-MASTER-EXISTS        PIC X(01) VALUE "N".
015100         88  WK-C-MASTER-WAS-FOUND           VALUE "Y".
015200     05  WK-C-ENTITY-EXISTS        PIC X(01) VALUE "N".
015300         88  WK-C-ENTITY-WAS-FOUND           VALUE "Y".
015400     05  WK-C-UPSERT-ACTION        PIC X(01) VALUE SPACES.
015500         88  WK-C-ACTION-WAS-CREATE           VALUE "C".
015600         88  WK-C-ACTION-WAS-UPDATE           VALUE "U".
015700
015800 01  WK-N-RUN-TALLIES.
015900     05  WK-N-TOT-READ            PIC 9(07) COMP-3 VALUE ZERO.
016000     05  WK-N-TOT-CREATED         PIC 9(07) COMP-3 VALUE ZERO.
016100     05  WK-N-TOT-REFRESHED       PIC 9(07) COMP-3 VALUE ZERO.
016200     05  WK-N-TOT-SKIPPED         PIC 9(07) COMP-3 VALUE ZERO.
016300
016400 01  WK-C-LITERALS.
016500     05  C-DEFAULT-CCY            PIC X(03) VALUE "USD".
016600     05  C-DEFAULT-STATUS         PIC X(10) VALUE "PENDING".
016700
016800* ------------- ENTITY TABLE - WHOLE OF DATABASE-ENTFILE --------*
016900 01  WK-C-ENTITY-TABLE.
017000     05  WK-C-ENTITY-ENTRY        OCCURS 500 TIMES
017100                                   INDEXED BY WK-X-ENT-IDX.
017200         10  WK-T-ENT-ID          PIC X(12).
017300         10  WK-T-ENT-CCY         PIC X(03).
017400         10  WK-T-ENT-CREATED     PIC 9(05) COMP-3.
017500         10  WK-T-ENT-UPDATED     PIC 9(05) COMP-3.
017600 01  WK-C-ENTITY-TABLE-X REDEFINES WK-C-ENTITY-TABLE.
017700     05  WK-C-ENTITY-ENTRY-X      OCCURS 500 TIMES.
017800         10  WK-T-ENT-WHOLE-ENTRY PIC X(18).
017900 01  WK-N-ENTITY-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
018000
018100 01  WK-N-UNKNOWN-TALLIES.
018200     05  WK-N-UNK-CREATED         PIC 9(05) COMP-3 VALUE ZERO.
018300     05  WK-N-UNK-UPDATED         PIC 9(05) COMP-3 VALUE ZERO.
018400
018500* ------------- MASTER TABLE - WHOLE OF DATABASE-TXNMSTR --------*
018600 01  WK-C-MASTER-TABLE.
018700     05  WK-C-MASTER-ENTRY        OCCURS 3000 TIMES
018800                                   INDEXED BY WK-X-MAS-IDX.
018900         10  WK-T-TXN-ID          PIC X(12).
019000         10  WK-T-EXTERNAL-ID     PIC X(20).
019100         10  WK-T-PROVIDER        PIC X(10).
019200         10  WK-T-ENTITY-ID       PIC X(12).
019300         10  WK-T-AMOUNT          PIC S9(11)V9(2).
019400         10  WK-T-CURRENCY        PIC X(03).
019500         10  WK-T-DESCRIPTION     PIC X(50).
019600         10  WK-T-CONTACT-NAME    PIC X(30).
019700         10  WK-T-ACCOUNT-CODE    PIC X(10).
019800         10  WK-T-TYPE            PIC X(10).
019900         10  WK-T-REFERENCE       PIC X(20).
020000         10  WK-T-TXN-DATE        PIC 9(08).
020100         10  WK-T-STATUS          PIC X(10).
020200         10  WK-T-MATCHED-ID      PIC X(12).
020300 01  WK-C-MASTER-TABLE-X REDEFINES WK-C-MASTER-TABLE.
020400     05  WK-C-MASTER-ENTRY-X      OCCURS 3000 TIMES.
020500         10  WK-T-MASTER-WHOLE-ENTRY PIC X(220).
020600 01  WK-N-MASTER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
020700
020800 01  WK-C-NEW-TXN-ID-AREA.
020900     05  WK-C-TXN-ID-LIT          PIC X(03) VALUE "TXN".
021000     05  WK-C-TXN-ID-NUM          PIC 9(09).
021100 01  WK-C-NEW-TXN-ID-X REDEFINES WK-C-NEW-TXN-ID-AREA
021200                                  PIC X(12).
021300 01  WK-N-TXN-SEQ                 PIC 9(09) COMP-3 VALUE ZERO.
021400
021500*****************
021600 PROCEDURE DIVISION.
021700*****************
021800 MAIN-MODULE.
021900     PERFORM A000-START-PROGRAM-ROUTINE
022000        THRU A099-START-PROGRAM-ROUTINE-EX.
022100     PERFORM B000-MAIN-PROCESSING
022200        THRU B999-MAIN-PROCESSING-EX
022300        UNTIL WK-C-EXTRACT-AT-END.
022400     PERFORM Z000-END-PROGRAM-ROUTINE
022500        THRU Z099-END-PROGRAM-ROUTINE-EX.
022600     GOBACK.
022700
022800*---------------------------------------------------------------*
022900 A000-START-PROGRAM-ROUTINE.
023000*---------------------------------------------------------------*
023100     SET     UPSI-SWITCH-0           TO    OFF.
023200     ACCEPT  WK-C-SYS-DATE-YY        FROM  DATE.
023300     MOVE    WK-C-SYS-DATE-YMD       TO    WK-C-RUN-DATE-X.
023400
023500     OPEN INPUT  TXNEXTR.
023600     IF NOT WK-C-SUCCESSFUL
023700         DISPLAY "GHORTXIG - OPEN FILE ERROR - TXNEXTR"
023800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900         GO TO Y900-ABNORMAL-TERMINATION.
024000
024100     OPEN INPUT  ENTFILE.
024200     IF NOT WK-C-SUCCESSFUL
024300         DISPLAY "GHORTXIG - OPEN FILE ERROR - ENTFILE"
024400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024500         GO TO Y900-ABNORMAL-TERMINATION.
024600
024700     OPEN INPUT  TXNMSTR.
024800     IF NOT WK-C-SUCCESSFUL
024900         DISPLAY "GHORTXIG - OPEN FILE ERROR - TXNMSTR"
025000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100         GO TO Y900-ABNORMAL-TERMINATION.
025200
025300     OPEN OUTPUT TXNMSTN.
025400     IF NOT WK-C-SUCCESSFUL
025500         DISPLAY "GHORTXIG - OPEN FILE ERROR - TXNMSTN"
025600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025700         GO TO Y900-ABNORMAL-TERMINATION.
025800
025900     PERFORM D100-LOAD-ENTITY-TABLE
026000        THRU D199-LOAD-ENTITY-TABLE-EX
026100        UNTIL WK-C-LOAD-AT-END.
026200
026300     MOVE    "N"                  TO    WK-C-EOF-LOAD.
026400     PERFORM D500-LOAD-MASTER-TABLE
026500        THRU D599-LOAD-MASTER-TABLE-EX
026600        UNTIL WK-C-LOAD-AT-END.
026700     MOVE    WK-N-MASTER-COUNT    TO    WK-N-TXN-SEQ.
026800
026900     CLOSE   TXNMSTR.
027000
027100     PERFORM C100-READ-EXTRACT-RECORD
027200        THRU C199-READ-EXTRACT-RECORD-EX.
027300*================================================================*
027400 A099-START-PROGRAM-ROUTINE-EX.
027500*================================================================*
027600 EXIT.
027700
027800*----------------------------------------------------------------*
027900*D100-LOAD-ENTITY-TABLE - LOAD THE WHOLE OF THE ENTITY FILE INTO *
028000*                     WORKING STORAGE SO THE EXTRACT CAN BE      *
028100*                     DEFAULTED AND VALIDATED WITHOUT A KEYED    *
028200*                     READ.                                     *
028300*----------------------------------------------------------------*
028400 D100-LOAD-ENTITY-TABLE.
028500     READ    ENTFILE
028600         AT END
028700             SET WK-C-LOAD-AT-END TO TRUE
028800             GO TO D199-LOAD-ENTITY-TABLE-EX
028900     END-READ.
029000     IF      WK-N-ENTITY-COUNT   <     500
029100             ADD 1                TO    WK-N-ENTITY-COUNT
029200             MOVE TFSRENT-ENT-ID  TO
029300                 WK-T-ENT-ID (WK-N-ENTITY-COUNT)
029400             MOVE TFSRENT-CURRENCY TO
029500                 WK-T-ENT-CCY (WK-N-ENTITY-COUNT)
029600             MOVE ZERO            TO
029700                 WK-T-ENT-CREATED (WK-N-ENTITY-COUNT)
029800                 WK-T-ENT-UPDATED (WK-N-ENTITY-COUNT)
029900     ELSE
030000             DISPLAY "GHORTXIG - ENTITY TABLE FULL - ENTITY "
030100                TFSRENT-ENT-ID " IGNORED"
030200     END-IF.
030300*================================================================*
030400 D199-LOAD-ENTITY-TABLE-EX.
030500*================================================================*
030600 EXIT.
030700
030800*----------------------------------------------------------------*
030900*D500-LOAD-MASTER-TABLE - LOAD THE WHOLE OF THE OLD TRANSACTION  *
031000*                     MASTER INTO WORKING STORAGE.  THE TABLE IS*
031100*                     UPDATED IN PLACE AS THE EXTRACT IS READ,  *
031200*                     THEN WRITTEN BACK OUT AS THE NEW MASTER.  *
031300*----------------------------------------------------------------*
031400 D500-LOAD-MASTER-TABLE.
031500     READ    TXNMSTR
031600         AT END
031700             SET WK-C-LOAD-AT-END TO TRUE
031800             GO TO D599-LOAD-MASTER-TABLE-EX
031900     END-READ.
032000     IF      WK-N-MASTER-COUNT   <     3000
032100             ADD 1                TO    WK-N-MASTER-COUNT
032200             PERFORM D600-MOVE-REC-TO-TABLE
032300                THRU D699-MOVE-REC-TO-TABLE-EX
032400     ELSE
032500             SET UPSI-SWITCH-0    TO    ON
032600             DISPLAY "GHORTXIG - MASTER TABLE FULL - TXN-ID "
032700                TFSRTXN-TXN-ID OF TXNMSTR-REC " DROPPED"
032800     END-IF.
032900*================================================================*
033000 D599-LOAD-MASTER-TABLE-EX.
033100*================================================================*
033200 EXIT.
033300
033400*----------------------------------------------------------------*
033500 D600-MOVE-REC-TO-TABLE.
033600*----------------------------------------------------------------*
033700     MOVE TFSRTXN-TXN-ID OF TXNMSTR-REC
033800                          TO WK-T-TXN-ID (WK-N-MASTER-COUNT).
033900     MOVE TFSRTXN-EXTERNAL-ID OF TXNMSTR-REC
034000                          TO WK-T-EXTERNAL-ID (WK-N-MASTER-COUNT).
034100     MOVE TFSRTXN-PROVIDER OF TXNMSTR-REC
034200                          TO WK-T-PROVIDER (WK-N-MASTER-COUNT).
034300     MOVE TFSRTXN-ENTITY-ID OF TXNMSTR-REC
034400                          TO WK-T-ENTITY-ID (WK-N-MASTER-COUNT).
034500     MOVE TFSRTXN-AMOUNT OF TXNMSTR-REC
034600                          TO WK-T-AMOUNT (WK-N-MASTER-COUNT).
034700     MOVE TFSRTXN-CURRENCY OF TXNMSTR-REC
034800                          TO WK-T-CURRENCY (WK-N-MASTER-COUNT).
034900     MOVE TFSRTXN-DESCRIPTION OF TXNMSTR-REC
035000                          TO WK-T-DESCRIPTION (WK-N-MASTER-COUNT).
035100     MOVE TFSRTXN-CONTACT-NAME OF TXNMSTR-REC
035200                          TO WK-T-CONTACT-NAME (WK-N-MASTER-COUNT).
035300     MOVE TFSRTXN-ACCOUNT-CODE OF TXNMSTR-REC
035400                          TO WK-T-ACCOUNT-CODE (WK-N-MASTER-COUNT).
035500     MOVE TFSRTXN-TYPE OF TXNMSTR-REC
035600                          TO WK-T-TYPE (WK-N-MASTER-COUNT).
035700     MOVE TFSRTXN-REFERENCE OF TXNMSTR-REC
035800                          TO WK-T-REFERENCE (WK-N-MASTER-COUNT).
035900     MOVE TFSRTXN-DATE OF TXNMSTR-REC
036000                          TO WK-T-TXN-DATE (WK-N-MASTER-COUNT).
036100     MOVE TFSRTXN-STATUS OF TXNMSTR-REC
036200                          TO WK-T-STATUS (WK-N-MASTER-COUNT).
036300     MOVE TFSRTXN-MATCHED-ID OF TXNMSTR-REC
036400                          TO WK-T-MATCHED-ID (WK-N-MASTER-COUNT).
036500*================================================================*
036600 D699-MOVE-REC-TO-TABLE-EX.
036700*================================================================*
036800 EXIT.
036900
037000*----------------------------------------------------------------*
037100 B000-MAIN-PROCESSING.
037200*----------------------------------------------------------------*
037300     ADD     1                   TO    WK-N-TOT-READ.
037400     ADD     1                   TO    WK-N-SCR-PASS-CTR.
037500     IF      TFSRTXN-EXTERNAL-ID OF TXNEXTR-REC = SPACES
037600             ADD 1               TO    WK-N-TOT-SKIPPED
037700     ELSE
037800             PERFORM C200-APPLY-DEFAULTS
037900                THRU C299-APPLY-DEFAULTS-EX
038000
038100             MOVE    "N"          TO    WK-C-MASTER-EXISTS
038200             PERFORM C300-LOOKUP-MASTER
038300                THRU C399-LOOKUP-MASTER-EX
038400
038500             IF      WK-C-MASTER-WAS-FOUND
038600                     PERFORM C400-UPDATE-MASTER
038700                        THRU C499-UPDATE-MASTER-EX
038800             ELSE
038900                     PERFORM C500-CREATE-MASTER
039000                        THRU C599-CREATE-MASTER-EX
039100             END-IF
039200     END-IF.
039300
039400     PERFORM C100-READ-EXTRACT-RECORD
039500        THRU C199-READ-EXTRACT-RECORD-EX.
039600 B999-MAIN-PROCESSING-EX.
039700 EXIT.
039800
039900*----------------------------------------------------------------*
040000 C100-READ-EXTRACT-RECORD.
040100*----------------------------------------------------------------*
040200     READ TXNEXTR
040300         AT END
040400             SET WK-C-EXTRACT-AT-END TO TRUE
040500     END-READ.
040600*================================================================*
040700 C199-READ-EXTRACT-RECORD-EX.
040800*================================================================*
040900 EXIT.
041000
041100*----------------------------------------------------------------*
041200*C200-APPLY-DEFAULTS - R11: BLANK CURRENCY DEFAULTS TO THE       *
041300*                     OWNING ENTITY'S BASE CURRENCY, OR USD IF   *
041400*                     THE ENTITY IS BLANK OR NOT ON FILE.  A      *
041500*                     MISSING TRANSACTION DATE DEFAULTS TO THE    *
041600*                     RUN DATE.                                  *
041700*----------------------------------------------------------------*
041800 C200-APPLY-DEFAULTS.
041900     MOVE    "N"                 TO    WK-C-ENTITY-EXISTS.
042000     IF      TFSRTXN-ENTITY-ID OF TXNEXTR-REC NOT = SPACES
042100             SET WK-X-ENT-IDX    TO    1
042200             SEARCH WK-C-ENTITY-ENTRY
042300                 WHEN WK-T-ENT-ID (WK-X-ENT-IDX) =
042400                      TFSRTXN-ENTITY-ID OF TXNEXTR-REC
042500                      MOVE "Y"    TO    WK-C-ENTITY-EXISTS
042600             END-SEARCH
042700     END-IF.
042800
042900     IF      TFSRTXN-CURRENCY OF TXNEXTR-REC = SPACES
043000             IF  WK-C-ENTITY-WAS-FOUND
043100                 MOVE WK-T-ENT-CCY (WK-X-ENT-IDX)
043200                                  TO TFSRTXN-CURRENCY
043300                                     OF TXNEXTR-REC
043400             ELSE
043500                 MOVE C-DEFAULT-CCY
043600                                  TO TFSRTXN-CURRENCY
043700                                     OF TXNEXTR-REC
043800             END-IF
043900     END-IF.
044000
044100     IF      TFSRTXN-DATE OF TXNEXTR-REC = ZERO
044200             MOVE WK-C-RUN-DATE  TO TFSRTXN-DATE OF TXNEXTR-REC
044300     END-IF.
044400*================================================================*
044500 C299-APPLY-DEFAULTS-EX.
044600*================================================================*
044700 EXIT.
044800
044900*----------------------------------------------------------------*
045000*C300-LOOKUP-MASTER - R11: THE UPSERT KEY IS THE (EXTERNAL-ID,   *
045100*                     PROVIDER) PAIR, NOT THE INTERNAL TXN-ID.   *
045200*----------------------------------------------------------------*
045300 C300-LOOKUP-MASTER.
045400     SET     WK-X-MAS-IDX        TO    1.
045500     SEARCH  WK-C-MASTER-ENTRY
045600         WHEN WK-T-EXTERNAL-ID (WK-X-MAS-IDX) =
045700              TFSRTXN-EXTERNAL-ID OF TXNEXTR-REC
045800              AND WK-T-PROVIDER (WK-X-MAS-IDX) =
045900              TFSRTXN-PROVIDER OF TXNEXTR-REC
046000              MOVE "Y"            TO    WK-C-MASTER-EXISTS
046100     END-SEARCH.
046200*================================================================*
046300 C399-LOOKUP-MASTER-EX.
046400*================================================================*
046500 EXIT.
046600
046700*----------------------------------------------------------------*
046800*C400-UPDATE-MASTER - R11: REFRESH THE DESCRIPTIVE FIELDS OF AN  *
046900*                    EXISTING MASTER ENTRY.  THE RECONCILIATION *
047000*                    STATUS AND MATCHED-ID ARE PRESERVED - THEY  *
047100*                    ARE OWNED BY GHORMTCH AND TRFVPSTS, NOT BY  *
047200*                    THE INGEST STEP.                            *
047300*----------------------------------------------------------------*
047400 C400-UPDATE-MASTER.
047500     MOVE    TFSRTXN-ENTITY-ID    OF TXNEXTR-REC
047600                                  TO    WK-T-ENTITY-ID
047700                                        (WK-X-MAS-IDX).
047800     MOVE    TFSRTXN-AMOUNT       OF TXNEXTR-REC
047900                                  TO    WK-T-AMOUNT (WK-X-MAS-IDX).
048000     MOVE    TFSRTXN-CURRENCY     OF TXNEXTR-REC
048100                                  TO    WK-T-CURRENCY
048200                                        (WK-X-MAS-IDX).
048300     MOVE    TFSRTXN-DESCRIPTION  OF TXNEXTR-REC
048400                                  TO    WK-T-DESCRIPTION
048500                                        (WK-X-MAS-IDX).
048600     MOVE    TFSRTXN-CONTACT-NAME OF TXNEXTR-REC
048700                                  TO    WK-T-CONTACT-NAME
048800                                        (WK-X-MAS-IDX).
048900     MOVE    TFSRTXN-ACCOUNT-CODE OF TXNEXTR-REC
049000                                  TO    WK-T-ACCOUNT-CODE
049100                                        (WK-X-MAS-IDX).
049200     MOVE    TFSRTXN-TYPE         OF TXNEXTR-REC
049300                                  TO    WK-T-TYPE (WK-X-MAS-IDX).
049400     MOVE    TFSRTXN-REFERENCE    OF TXNEXTR-REC
049500                                  TO    WK-T-REFERENCE
049600                                        (WK-X-MAS-IDX).
049700     MOVE    TFSRTXN-DATE         OF TXNEXTR-REC
049800                                  TO    WK-T-TXN-DATE
049900                                        (WK-X-MAS-IDX).
050000
050100     ADD     1                   TO    WK-N-TOT-REFRESHED.
050200     SET     WK-C-ACTION-WAS-UPDATE TO  TRUE.
050300     PERFORM C700-TALLY-ENTITY
050400        THRU C799-TALLY-ENTITY-EX.
050500*================================================================*
050600 C499-UPDATE-MASTER-EX.
050700*================================================================*
050800 EXIT.
050900
051000*----------------------------------------------------------------*
051100*C500-CREATE-MASTER - R11: A TRANSACTION NEVER SEEN BEFORE IS    *
051200*                    LOADED ONTO THE MASTER AS PENDING, WITH NO *
051300*                    MATCHED-ID, UNDER A FRESHLY ASSIGNED        *
051400*                    TXN-ID.                                    *
051500*----------------------------------------------------------------*
051600 C500-CREATE-MASTER.
051700     IF      WK-N-MASTER-COUNT   <     3000
051800             ADD 1               TO    WK-N-MASTER-COUNT
051900             ADD 1               TO    WK-N-TXN-SEQ
052000             MOVE "TXN"          TO    WK-C-TXN-ID-LIT
052100             MOVE WK-N-TXN-SEQ   TO    WK-C-TXN-ID-NUM
052200
052300             MOVE WK-C-NEW-TXN-ID-X
052400                                  TO    WK-T-TXN-ID
052500                                        (WK-N-MASTER-COUNT)
052600             MOVE TFSRTXN-EXTERNAL-ID OF TXNEXTR-REC
052700                                  TO    WK-T-EXTERNAL-ID
052800                                        (WK-N-MASTER-COUNT)
052900             MOVE TFSRTXN-PROVIDER OF TXNEXTR-REC
053000                                  TO    WK-T-PROVIDER
053100                                        (WK-N-MASTER-COUNT)
053200             MOVE TFSRTXN-ENTITY-ID OF TXNEXTR-REC
053300                                  TO    WK-T-ENTITY-ID
053400                                        (WK-N-MASTER-COUNT)
053500             MOVE TFSRTXN-AMOUNT OF TXNEXTR-REC
053600                                  TO    WK-T-AMOUNT
053700                                        (WK-N-MASTER-COUNT)
053800             MOVE TFSRTXN-CURRENCY OF TXNEXTR-REC
053900                                  TO    WK-T-CURRENCY
054000                                        (WK-N-MASTER-COUNT)
054100             MOVE TFSRTXN-DESCRIPTION OF TXNEXTR-REC
054200                                  TO    WK-T-DESCRIPTION
054300                                        (WK-N-MASTER-COUNT)
054400             MOVE TFSRTXN-CONTACT-NAME OF TXNEXTR-REC
054500                                  TO    WK-T-CONTACT-NAME
054600                                        (WK-N-MASTER-COUNT)
054700             MOVE TFSRTXN-ACCOUNT-CODE OF TXNEXTR-REC
054800                                  TO    WK-T-ACCOUNT-CODE
054900                                        (WK-N-MASTER-COUNT)
055000             MOVE TFSRTXN-TYPE OF TXNEXTR-REC
055100                                  TO    WK-T-TYPE
055200                                        (WK-N-MASTER-COUNT)
055300             MOVE TFSRTXN-REFERENCE OF TXNEXTR-REC
055400                                  TO    WK-T-REFERENCE
055500                                        (WK-N-MASTER-COUNT)
055600             MOVE TFSRTXN-DATE OF TXNEXTR-REC
055700                                  TO    WK-T-TXN-DATE
055800                                        (WK-N-MASTER-COUNT)
055900             MOVE C-DEFAULT-STATUS
056000                                  TO    WK-T-STATUS
056100                                        (WK-N-MASTER-COUNT)
056200             MOVE SPACES         TO    WK-T-MATCHED-ID
056300                                        (WK-N-MASTER-COUNT)
056400
056500             SET WK-X-MAS-IDX    TO    WK-N-MASTER-COUNT
056600             ADD 1               TO    WK-N-TOT-CREATED
056700             SET WK-C-ACTION-WAS-CREATE TO TRUE
056800             PERFORM C700-TALLY-ENTITY
056900                THRU C799-TALLY-ENTITY-EX
057000     ELSE
057100             SET UPSI-SWITCH-0   TO    ON
057200             DISPLAY "GHORTXIG - MASTER TABLE FULL - EXTERNAL ID "
057300                TFSRTXN-EXTERNAL-ID OF TXNEXTR-REC " DROPPED"
057400     END-IF.
057500*================================================================*
057600 C599-CREATE-MASTER-EX.
057700*================================================================*
057800 EXIT.
057900
058000*----------------------------------------------------------------*
058100*C700-TALLY-ENTITY - R11: KEEP CREATED/UPDATED COUNTS PER OWNING *
058200*                     ENTITY FOR THE END-OF-RUN REPORT.          *
058300*----------------------------------------------------------------*
058400 C700-TALLY-ENTITY.
058500     IF      WK-C-ENTITY-WAS-FOUND
058600             IF  WK-C-ACTION-WAS-CREATE
058700                 ADD 1            TO
058800                     WK-T-ENT-CREATED (WK-X-ENT-IDX)
058900             ELSE
059000                 ADD 1            TO
059100                     WK-T-ENT-UPDATED (WK-X-ENT-IDX)
059200             END-IF
059300     ELSE
059400             IF  WK-C-ACTION-WAS-CREATE
059500                 ADD 1            TO    WK-N-UNK-CREATED
059600             ELSE
059700                 ADD 1            TO    WK-N-UNK-UPDATED
059800             END-IF
059900     END-IF.
060000*================================================================*
060100 C799-TALLY-ENTITY-EX.
060200*================================================================*
060300 EXIT.
060400
060500*----------------------------------------------------------------*
060600*C900-WRITE-COUNTS - R11: PER-ENTITY CREATED/UPDATED/TOTAL AND   *
060700*                     GLOBAL RUN TOTALS TO THE JOB LOG.          *
060800*----------------------------------------------------------------*
060900 C900-WRITE-COUNTS.
061000     DISPLAY "GHORTXIG - EXTRACT RECORDS READ     : "
061100        WK-N-TOT-READ.
061200     DISPLAY "GHORTXIG - MASTER RECORDS CREATED   : "
061300        WK-N-TOT-CREATED.
061400     DISPLAY "GHORTXIG - MASTER RECORDS REFRESHED : "
061500        WK-N-TOT-REFRESHED.
061600     DISPLAY "GHORTXIG - BLANK EXTERNAL ID SKIPPED: "
061700        WK-N-TOT-SKIPPED.
061800     DISPLAY "GHORTXIG - MAIN-PROCESSING PASSES   : "
061900        WK-N-SCR-PASS-CTR.
062000     DISPLAY "GHORTXIG - PER-ENTITY COUNTS FOLLOW".
062100     PERFORM C910-WRITE-ONE-ENTITY-COUNT
062200        THRU C919-WRITE-ONE-ENTITY-COUNT-EX
062300        VARYING WK-X-ENT-IDX FROM 1 BY 1
062400        UNTIL WK-X-ENT-IDX > WK-N-ENTITY-COUNT.
062500     DISPLAY "GHORTXIG - UNKNOWN ENTITY  CREATED: "
062600        WK-N-UNK-CREATED "  UPDATED: " WK-N-UNK-UPDATED.
062700*================================================================*
062800 C999-WRITE-COUNTS-EX.
062900*================================================================*
063000 EXIT.
063100
063200 C910-WRITE-ONE-ENTITY-COUNT.
063300     DISPLAY "GHORTXIG - ENTITY " WK-T-ENT-ID (WK-X-ENT-IDX)
063400        "  CREATED: " WK-T-ENT-CREATED (WK-X-ENT-IDX)
063500        "  UPDATED: " WK-T-ENT-UPDATED (WK-X-ENT-IDX).
063600 C919-WRITE-ONE-ENTITY-COUNT-EX.
063700 EXIT.
063800
063900*----------------------------------------------------------------*
064000*D900-UNLOAD-MASTER-TABLE - WRITE EVERY ENTRY OF THE UPDATED     *
064100*                     MASTER TABLE TO THE NEW MASTER FILE.      *
064200*----------------------------------------------------------------*
064300 D900-UNLOAD-MASTER-TABLE.
064400     MOVE    WK-T-TXN-ID (WK-X-MAS-IDX)
064500                          TO    TFSRTXN-TXN-ID OF TXNMSTN-REC.
064600     MOVE    WK-T-EXTERNAL-ID (WK-X-MAS-IDX)
064700                          TO    TFSRTXN-EXTERNAL-ID OF TXNMSTN-REC.
064800     MOVE    WK-T-PROVIDER (WK-X-MAS-IDX)
064900                          TO    TFSRTXN-PROVIDER OF TXNMSTN-REC.
065000     MOVE    WK-T-ENTITY-ID (WK-X-MAS-IDX)
065100                          TO    TFSRTXN-ENTITY-ID OF TXNMSTN-REC.
065200     MOVE    WK-T-AMOUNT (WK-X-MAS-IDX)
065300                          TO    TFSRTXN-AMOUNT OF TXNMSTN-REC.
065400     MOVE    WK-T-CURRENCY (WK-X-MAS-IDX)
065500                          TO    TFSRTXN-CURRENCY OF TXNMSTN-REC.
065600     MOVE    WK-T-DESCRIPTION (WK-X-MAS-IDX)
065700                          TO    TFSRTXN-DESCRIPTION OF TXNMSTN-REC.
065800     MOVE    WK-T-CONTACT-NAME (WK-X-MAS-IDX)
065900                          TO    TFSRTXN-CONTACT-NAME OF TXNMSTN-REC.
066000     MOVE    WK-T-ACCOUNT-CODE (WK-X-MAS-IDX)
066100                          TO    TFSRTXN-ACCOUNT-CODE OF TXNMSTN-REC.
066200     MOVE    WK-T-TYPE (WK-X-MAS-IDX)
066300                          TO    TFSRTXN-TYPE OF TXNMSTN-REC.
066400     MOVE    WK-T-REFERENCE (WK-X-MAS-IDX)
066500                          TO    TFSRTXN-REFERENCE OF TXNMSTN-REC.
066600     MOVE    WK-T-TXN-DATE (WK-X-MAS-IDX)
066700                          TO    TFSRTXN-DATE OF TXNMSTN-REC.
066800     MOVE    WK-T-STATUS (WK-X-MAS-IDX)
066900                          TO    TFSRTXN-STATUS OF TXNMSTN-REC.
067000     MOVE    WK-T-MATCHED-ID (WK-X-MAS-IDX)
067100                          TO    TFSRTXN-MATCHED-ID OF TXNMSTN-REC.
067200
067300     WRITE   TXNMSTN-REC.
067400     IF      NOT WK-C-SUCCESSFUL
067500             DISPLAY "GHORTXIG - WRITE ERROR - TXNMSTN"
067600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067700     END-IF.
067800*================================================================*
067900 D999-UNLOAD-MASTER-TABLE-EX.
068000*================================================================*
068100 EXIT.
068200
068300*-----------------------------------------------------------------
068400*                   PROGRAM SUBROUTINE                         *
068500*-----------------------------------------------------------------
068600 Y900-ABNORMAL-TERMINATION.
068700     SET     UPSI-SWITCH-0           TO      ON.
068800     PERFORM Z000-END-PROGRAM-ROUTINE
068900        THRU Z099-END-PROGRAM-ROUTINE-EX.
069000     GOBACK.
069100
069200 Z000-END-PROGRAM-ROUTINE.
069300     PERFORM D900-UNLOAD-MASTER-TABLE
069400        THRU D999-UNLOAD-MASTER-TABLE-EX
069500        VARYING WK-X-MAS-IDX FROM 1 BY 1
069600        UNTIL WK-X-MAS-IDX > WK-N-MASTER-COUNT.
069700     PERFORM C900-WRITE-COUNTS
069800        THRU C999-WRITE-COUNTS-EX.
069900     CLOSE   TXNEXTR ENTFILE TXNMSTN.
070000     IF      NOT WK-C-SUCCESSFUL
070100             DISPLAY "GHORTXIG - CLOSE FILE ERROR"
070200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
070300
070400*---------------------------------------------------------------*
070500 Z099-END-PROGRAM-ROUTINE-EX.
070600*---------------------------------------------------------------*
070700     EXIT.
070800
070900******************************************************************
071000*************** END OF PROGRAM SOURCE - GHORTXIG ***************
071100******************************************************************
