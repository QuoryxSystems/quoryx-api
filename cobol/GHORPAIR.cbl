000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHORPAIR.
000500 AUTHOR.         NURUL HUDA BTE ABD.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   23 APR 2009.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*
001100*DESCRIPTION : INTERCOMPANY PAIR DETECTION (U2).  THE WHOLE OF
001200*              THE TRANSACTION MASTER IS LOADED INTO WORKING
001300*              STORAGE AND GROUPED BY REFERENCE NUMBER.  A
001400*              REFERENCE THAT DOES NOT SPAN AT LEAST TWO
001500*              DIFFERENT ENTITIES PRODUCES NO PAIRS.  WITHIN AN
001600*              ELIGIBLE GROUP EVERY SPEND/RECEIVE COMBINATION
001700*              THAT AGREES ON AMOUNT AND CURRENCY AND HAS NOT
001800*              ALREADY BEEN PAIRED ON A PRIOR RUN BECOMES A NEW
001900*              UNMATCHED PAIR.  THE TRANSACTION MASTER ITSELF IS
002000*              READ-ONLY HERE - IT IS GHORMTCH, NOT THIS STEP,
002100*              THAT STAMPS A TRANSACTION'S OWN RECONCILIATION
002200*              STATUS.
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                      *
002500*----------------------------------------------------------------*
002600*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002700*----------------------------------------------------------------*
002800*|NHABDUL |23/04/2009| RCN010    | INITIAL VERSION               |*
002900*|TMPJZM  |08/06/2010| RCN037    | STAMP TXN-MATCHED-ID ON BOTH  |*
003000*|        |          |           | LEGS WHEN A PAIR IS FORMED    |*
003100*|ACNRTN  |14/02/2013| RCN099    | E-REQUEST 38816 - A GROUP     |*
003200*|        |          |           | WHOSE TOTAL SPEND DOES NOT    |*
003300*|        |          |           | EQUAL ITS TOTAL RECEIVE TO    |*
003400*|        |          |           | THE CENT IS NOW LOGGED, NOT   |*
003500*|        |          |           | SILENTLY SKIPPED              |*
003600*|TMPJP6  |22/07/2014| RCN118    | E-REQUEST 41722 - CAP THE     |*
003700*|        |          |           | OPEN-REFERENCE TABLE AT 2000  |*
003800*|        |          |           | ENTRIES AND LOG AN OVERFLOW   |*
003900*|TMPRVC  |21/10/2020| RCN155    | E-REQUEST 48815 - DATABASE-   |*
004000*|        |          |           | TXNMSTR IS NO LONGER AN       |*
004100*|        |          |           | INDEXED FILE.  THE WHOLE      |*
004200*|        |          |           | MASTER IS NOW LOADED INTO A   |*
004300*|        |          |           | TABLE AND GROUPED BY          |*
004400*|        |          |           | REFERENCE INSTEAD OF BEING    |*
004500*|        |          |           | STREAMED LEG BY LEG            |*
004600*|ACNMFT  |09/02/2021| RCN160    | E-REQUEST 49102 - A GROUP     |*
004700*|        |          |           | MUST NOW SPAN AT LEAST TWO    |*
004800*|        |          |           | DISTINCT ENTITIES BEFORE ANY  |*
004900*|        |          |           | PAIR IS FORMED FROM IT         |*
005000*|ACNMFT  |09/02/2021| RCN161    | E-REQUEST 49102 - A PAIR IS   |*
005100*|        |          |           | NO LONGER FORMED WHEN ITS     |*
005200*|        |          |           | (SOURCE EXTERNAL ID, TARGET   |*
005300*|        |          |           | EXTERNAL ID) ALREADY EXISTS   |*
005400*|        |          |           | ON THE PAIR MASTER - NOT JUST |*
005500*|        |          |           | WHEN STAMPED WITHIN THE RUN   |*
005600*|ACNMFT  |09/02/2021| RCN162    | E-REQUEST 49102 - THE MASTER  |*
005700*|        |          |           | IS NO LONGER REWRITTEN BY     |*
005800*|        |          |           | THIS STEP - PAIR DETECTION    |*
005900*|        |          |           | DOES NOT OWN TXN-MATCHED-ID   |*
006000*----------------------------------------------------------------*
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-AS400.
006700 OBJECT-COMPUTER. IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006900                    UPSI-0 IS UPSI-SWITCH-0
007000                      ON  STATUS IS U0-ON
007100                      OFF STATUS IS U0-OFF
007200                    UPSI-1 IS UPSI-SWITCH-1
007300                      ON  STATUS IS U0-ON
007400                      OFF STATUS IS U0-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT TXNMSTR    ASSIGN TO DATABASE-TXNMSTR
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WK-C-FILE-STATUS.
008100
008200     SELECT PAIRMSTR   ASSIGN TO DATABASE-PAIRMSTR
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WK-C-FILE-STATUS.
008500
008600***************
008700 DATA DIVISION.
008800***************
008900 FILE SECTION.
009000***************
009100 FD  TXNMSTR
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS TXNMSTR-REC.
009400 01  TXNMSTR-REC.
009500     COPY TFSRTXN.
009600
009700 FD  PAIRMSTR
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS PAIRMSTR-REC.
010000 01  PAIRMSTR-REC.
010100     COPY TFSRICP.
010200
010300*************************
010400 WORKING-STORAGE SECTION.
010500*************************
010600 01  F                   PIC X(024) VALUE
010700     "** PROGRAM GHORPAIR **".
010800
010900*    STANDALONE OUTER-LEG SCAN COUNTER - KEPT APART FROM THE
011000*    WK-N-RUN-TALLIES GROUP FOR A QUICK JOB-LOG CROSS-CHECK THAT
011100*    THE OUTER SCAN RAN ONE PASS PER MASTER TABLE ENTRY.
011200 77  WK-N-SCR-OUTER-CTR  PIC 9(07) COMP-3 VALUE ZERO.
011300
011400* ------------------ PROGRAM WORKING STORAGE -------------------*
011500 COPY FIL3090.
011600 01 WK-C-COMMON.
011700 COPY ASCMWS.
011800
011900 01  WK-C-SWITCH-AREA.
012000     05  WK-C-EOF-LOAD             PIC X(01) VALUE "N".
012100         88  WK-C-LOAD-AT-END                VALUE "Y".
012200     05  WK-C-IDEMPOTENT-SW        PIC X(01) VALUE "N".
012300         88  WK-C-PAIR-ALREADY-EXISTS         VALUE "Y".
012400     05  WK-C-GROUP-GATE-SW        PIC X(01) VALUE "N".
012500         88  WK-C-GROUP-IS-ELIGIBLE           VALUE "Y".
012600
012700 01  WK-N-RUN-TALLIES.
012800     05  WK-N-TOT-READ            PIC 9(07) COMP-3 VALUE ZERO.
012900     05  WK-N-TOT-PAIRED          PIC 9(07) COMP-3 VALUE ZERO.
013000     05  WK-N-TOT-SKIPPED         PIC 9(07) COMP-3 VALUE ZERO.
013100     05  WK-N-PAIR-SEQ            PIC 9(09) COMP-3 VALUE ZERO.
013200
013300* -------------- MASTER TABLE - WHOLE OF TRANSACTION MASTER -----*
013400* -------------- READ-ONLY - THIS STEP NEVER REWRITES TXNMSTR ---*
013500 01  WK-C-MASTER-TABLE.
013600     05  WK-C-MASTER-ENTRY        OCCURS 3000 TIMES
013700                                   INDEXED BY WK-X-OUT-IDX
013800                                              WK-X-INN-IDX.
013900         10  WK-T-EXTERNAL-ID     PIC X(20).
014000         10  WK-T-ENTITY-ID       PIC X(12).
014100         10  WK-T-AMOUNT          PIC S9(11)V9(2).
014200         10  WK-T-CURRENCY        PIC X(03).
014300         10  WK-T-DESCRIPTION     PIC X(50).
014400         10  WK-T-TXN-DATE        PIC 9(08).
014500         10  WK-T-TYPE            PIC X(10).
014600         10  WK-T-REFERENCE       PIC X(20).
014700 01  WK-C-MASTER-TABLE-X REDEFINES WK-C-MASTER-TABLE.
014800     05  WK-C-MASTER-ENTRY-X      OCCURS 3000 TIMES.
014900         10  WK-T-MASTER-WHOLE-ENTRY PIC X(133).
015000 01  WK-N-MASTER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
015100
015200* -------------- REFERENCE GROUP TABLE - ONE ENTRY PER DISTINCT -*
015300* -------------- REFERENCE NUMBER SEEN ON THE MASTER ------------*
015400 01  WK-C-REF-GROUP-TABLE.
015500     05  WK-C-REF-GROUP-ENTRY     OCCURS 1000 TIMES
015600                                   INDEXED BY WK-X-GRP-IDX.
015700         10  WK-T-GRP-REFERENCE   PIC X(20).
015800         10  WK-T-GRP-ENT-COUNT   PIC 9(03) COMP-3.
015900         10  WK-T-GRP-ENT-LIST    OCCURS 20 TIMES
016000                                   INDEXED BY WK-X-GRP-ENT-IDX
016100                                   PIC X(12).
016200 01  WK-N-GROUP-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
016300
016400* -------------- EXISTING PAIR TABLE - WHOLE OF PAIR MASTER, ----*
016500* -------------- LOADED ONCE TO ENFORCE R7 IDEMPOTENCY ----------*
016600 01  WK-C-EXIST-PAIR-TABLE.
016700     05  WK-C-EXIST-PAIR-ENTRY    OCCURS 3000 TIMES
016800                                   INDEXED BY WK-X-EXT-IDX.
016900         10  WK-T-EXIST-SOURCE    PIC X(20).
017000         10  WK-T-EXIST-TARGET    PIC X(20).
017100 01  WK-C-EXIST-PAIR-TABLE-X REDEFINES WK-C-EXIST-PAIR-TABLE.
017200     05  WK-C-EXIST-PAIR-ENTRY-X  OCCURS 3000 TIMES.
017300         10  WK-T-EXIST-WHOLE-ENTRY PIC X(40).
017400 01  WK-N-EXIST-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
017500
017600 01  WK-C-PAIR-ID-AREA.
017700     05  WK-C-PAIR-ID-LIT         PIC X(03) VALUE "ICP".
017800     05  WK-C-PAIR-ID-NUM         PIC 9(09).
017900 01  WK-C-PAIR-ID-X REDEFINES WK-C-PAIR-ID-AREA
018000                                  PIC X(12).
018100
018200 01  WK-C-SPEND-LEG.
018300     05  WK-N-SPEND-IDX           PIC 9(05) COMP-3.
018400 01  WK-C-RECEIVE-LEG.
018500     05  WK-N-RECEIVE-IDX         PIC 9(05) COMP-3.
018600
018700*****************
018800 PROCEDURE DIVISION.
018900*****************
019000 MAIN-MODULE.
019100     PERFORM A000-START-PROGRAM-ROUTINE
019200        THRU A099-START-PROGRAM-ROUTINE-EX.
019300     PERFORM B000-MAIN-PROCESSING
019400        THRU B999-MAIN-PROCESSING-EX.
019500     PERFORM Z000-END-PROGRAM-ROUTINE
019600        THRU Z099-END-PROGRAM-ROUTINE-EX.
019700     GOBACK.
019800
019900*---------------------------------------------------------------*
020000 A000-START-PROGRAM-ROUTINE.
020100*---------------------------------------------------------------*
020200     SET     UPSI-SWITCH-0           TO    OFF.
020300     SET     UPSI-SWITCH-1           TO    OFF.
020400     ACCEPT  WK-C-SYS-DATE-YY        FROM  DATE.
020500     MOVE    WK-C-SYS-DATE-YMD       TO    WK-C-RUN-DATE-X.
020600
020700     OPEN INPUT TXNMSTR.
020800     IF NOT WK-C-SUCCESSFUL
020900         DISPLAY "GHORPAIR - OPEN FILE ERROR - TXNMSTR"
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100         GO TO Y900-ABNORMAL-TERMINATION.
021200
021300     PERFORM D100-LOAD-MASTER-TABLE
021400        THRU D199-LOAD-MASTER-TABLE-EX
021500        UNTIL WK-C-LOAD-AT-END.
021600     CLOSE   TXNMSTR.
021700
021800     OPEN INPUT PAIRMSTR.
021900     IF NOT WK-C-SUCCESSFUL
022000         DISPLAY "GHORPAIR - OPEN FILE ERROR - PAIRMSTR"
022100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200         GO TO Y900-ABNORMAL-TERMINATION.
022300
022400     MOVE    "N"                  TO    WK-C-EOF-LOAD.
022500     PERFORM D300-LOAD-EXIST-PAIR-TABLE
022600        THRU D399-LOAD-EXIST-PAIR-TABLE-EX
022700        UNTIL WK-C-LOAD-AT-END.
022800     CLOSE   PAIRMSTR.
022900
023000     PERFORM D500-BUILD-REFERENCE-GROUPS
023100        THRU D599-BUILD-REFERENCE-GROUPS-EX
023200        VARYING WK-X-OUT-IDX FROM 1 BY 1
023300        UNTIL WK-X-OUT-IDX > WK-N-MASTER-COUNT.
023400
023500     OPEN EXTEND PAIRMSTR.
023600     IF NOT WK-C-SUCCESSFUL
023700         DISPLAY "GHORPAIR - OPEN FILE ERROR - PAIRMSTR"
023800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900         GO TO Y900-ABNORMAL-TERMINATION.
024000*================================================================*
024100 A099-START-PROGRAM-ROUTINE-EX.
024200*================================================================*
024300 EXIT.
024400
024500*----------------------------------------------------------------*
024600 D100-LOAD-MASTER-TABLE.
024700*----------------------------------------------------------------*
024800     READ    TXNMSTR
024900         AT END
025000             SET WK-C-LOAD-AT-END TO TRUE
025100             GO TO D199-LOAD-MASTER-TABLE-EX
025200     END-READ.
025300     ADD     1                   TO    WK-N-TOT-READ.
025400     IF      WK-N-MASTER-COUNT   <     3000
025500             ADD 1                TO    WK-N-MASTER-COUNT
025600             MOVE TFSRTXN-EXTERNAL-ID OF TXNMSTR-REC TO
025700                 WK-T-EXTERNAL-ID (WK-N-MASTER-COUNT)
025800             MOVE TFSRTXN-ENTITY-ID OF TXNMSTR-REC TO
025900                 WK-T-ENTITY-ID (WK-N-MASTER-COUNT)
026000             MOVE TFSRTXN-AMOUNT OF TXNMSTR-REC TO
026100                 WK-T-AMOUNT (WK-N-MASTER-COUNT)
026200             MOVE TFSRTXN-CURRENCY OF TXNMSTR-REC TO
026300                 WK-T-CURRENCY (WK-N-MASTER-COUNT)
026400             MOVE TFSRTXN-DESCRIPTION OF TXNMSTR-REC TO
026500                 WK-T-DESCRIPTION (WK-N-MASTER-COUNT)
026600             MOVE TFSRTXN-DATE OF TXNMSTR-REC TO
026700                 WK-T-TXN-DATE (WK-N-MASTER-COUNT)
026800             MOVE TFSRTXN-TYPE OF TXNMSTR-REC TO
026900                 WK-T-TYPE (WK-N-MASTER-COUNT)
027000             MOVE TFSRTXN-REFERENCE OF TXNMSTR-REC TO
027100                 WK-T-REFERENCE (WK-N-MASTER-COUNT)
027200     ELSE
027300             SET UPSI-SWITCH-1   TO    ON
027400             DISPLAY "GHORPAIR - MASTER TABLE FULL - EXTERNAL ID "
027500                TFSRTXN-EXTERNAL-ID OF TXNMSTR-REC " IGNORED"
027600     END-IF.
027700*================================================================*
027800 D199-LOAD-MASTER-TABLE-EX.
027900*================================================================*
028000 EXIT.
028100
028200*----------------------------------------------------------------*
028300 D300-LOAD-EXIST-PAIR-TABLE.
028400*----------------------------------------------------------------*
028500     READ    PAIRMSTR
028600         AT END
028700             SET WK-C-LOAD-AT-END TO TRUE
028800             GO TO D399-LOAD-EXIST-PAIR-TABLE-EX
028900     END-READ.
029000     IF      WK-N-EXIST-COUNT    <     3000
029100             ADD 1                TO    WK-N-EXIST-COUNT
029200             MOVE TFSRICP-SOURCE-TXN-ID OF PAIRMSTR-REC TO
029300                 WK-T-EXIST-SOURCE (WK-N-EXIST-COUNT)
029400             MOVE TFSRICP-TARGET-TXN-ID OF PAIRMSTR-REC TO
029500                 WK-T-EXIST-TARGET (WK-N-EXIST-COUNT)
029600     ELSE
029700             SET UPSI-SWITCH-1   TO    ON
029800             DISPLAY "GHORPAIR - EXISTING PAIR TABLE FULL - PAIR "
029900                TFSRICP-ID OF PAIRMSTR-REC " IGNORED"
030000     END-IF.
030100*================================================================*
030200 D399-LOAD-EXIST-PAIR-TABLE-EX.
030300*================================================================*
030400 EXIT.
030500
030600*----------------------------------------------------------------*
030700*D500-BUILD-REFERENCE-GROUPS - R6: FOR EVERY MASTER ENTRY WITH A *
030800*                     NONBLANK REFERENCE, ENTITY AND TYPE, RECORD*
030900*                     ITS ENTITY ID AGAINST THE GROUP FOR ITS    *
031000*                     REFERENCE SO THE DISTINCT-ENTITY COUNT CAN *
031100*                     BE TESTED BEFORE ANY PAIR IS FORMED.       *
031200*----------------------------------------------------------------*
031300 D500-BUILD-REFERENCE-GROUPS.
031400     IF      WK-T-REFERENCE (WK-X-OUT-IDX)  NOT = SPACES
031500       AND   WK-T-ENTITY-ID (WK-X-OUT-IDX)   NOT = SPACES
031600       AND   WK-T-TYPE (WK-X-OUT-IDX)        NOT = SPACES
031700             PERFORM D600-FIND-OR-ADD-GROUP
031800                THRU D699-FIND-OR-ADD-GROUP-EX
031900             PERFORM D700-ADD-ENTITY-TO-GROUP
032000                THRU D799-ADD-ENTITY-TO-GROUP-EX
032100     END-IF.
032200*================================================================*
032300 D599-BUILD-REFERENCE-GROUPS-EX.
032400*================================================================*
032500 EXIT.
032600
032700 D600-FIND-OR-ADD-GROUP.
032800     SET     WK-X-GRP-IDX        TO    1.
032900     SEARCH  WK-C-REF-GROUP-ENTRY
033000         WHEN WK-T-GRP-REFERENCE (WK-X-GRP-IDX) =
033100              WK-T-REFERENCE (WK-X-OUT-IDX)
033200              CONTINUE
033300     END-SEARCH.
033400     IF      WK-X-GRP-IDX        >     WK-N-GROUP-COUNT
033500             IF  WK-N-GROUP-COUNT < 1000
033600                 ADD 1           TO    WK-N-GROUP-COUNT
033700                 SET WK-X-GRP-IDX TO   WK-N-GROUP-COUNT
033800                 MOVE WK-T-REFERENCE (WK-X-OUT-IDX)
033900                                  TO    WK-T-GRP-REFERENCE
034000                                        (WK-X-GRP-IDX)
034100                 MOVE ZERO       TO    WK-T-GRP-ENT-COUNT
034200                                        (WK-X-GRP-IDX)
034300             ELSE
034400                 DISPLAY "GHORPAIR - REFERENCE GROUP TABLE FULL"
034500             END-IF
034600     END-IF.
034700 D699-FIND-OR-ADD-GROUP-EX.
034800 EXIT.
034900
035000 D700-ADD-ENTITY-TO-GROUP.
035100     SET     WK-X-GRP-ENT-IDX    TO    1.
035200     SEARCH  WK-T-GRP-ENT-LIST (WK-X-GRP-IDX)
035300         WHEN WK-T-GRP-ENT-LIST (WK-X-GRP-IDX, WK-X-GRP-ENT-IDX)
035400              = WK-T-ENTITY-ID (WK-X-OUT-IDX)
035500              CONTINUE
035600     END-SEARCH.
035700     IF      WK-X-GRP-ENT-IDX    >     20
035800             CONTINUE
035900     ELSE
036000         IF  WK-X-GRP-ENT-IDX  >  WK-T-GRP-ENT-COUNT (WK-X-GRP-IDX)
036100             IF WK-T-GRP-ENT-COUNT (WK-X-GRP-IDX) < 20
036200                 ADD 1           TO
036300                     WK-T-GRP-ENT-COUNT (WK-X-GRP-IDX)
036400                 MOVE WK-T-ENTITY-ID (WK-X-OUT-IDX)
036500                      TO WK-T-GRP-ENT-LIST (WK-X-GRP-IDX,
036600                         WK-T-GRP-ENT-COUNT (WK-X-GRP-IDX))
036700             END-IF
036800         END-IF
036900     END-IF.
037000 D799-ADD-ENTITY-TO-GROUP-EX.
037100 EXIT.
037200
037300*----------------------------------------------------------------*
037400 B000-MAIN-PROCESSING.
037500*----------------------------------------------------------------*
037600     PERFORM C100-SCAN-OUTER-LEG
037700        THRU C199-SCAN-OUTER-LEG-EX
037800        VARYING WK-X-OUT-IDX FROM 1 BY 1
037900        UNTIL WK-X-OUT-IDX > WK-N-MASTER-COUNT.
038000 B999-MAIN-PROCESSING-EX.
038100 EXIT.
038200
038300*----------------------------------------------------------------*
038400 C100-SCAN-OUTER-LEG.
038500*----------------------------------------------------------------*
038600     ADD     1                   TO    WK-N-SCR-OUTER-CTR.
038700     IF      WK-T-REFERENCE (WK-X-OUT-IDX)  NOT = SPACES
038800       AND   WK-T-ENTITY-ID (WK-X-OUT-IDX)   NOT = SPACES
038900       AND   WK-T-TYPE (WK-X-OUT-IDX)        NOT = SPACES
039000       AND   WK-X-OUT-IDX < WK-N-MASTER-COUNT
039100             PERFORM C200-SCAN-INNER-LEG
039200                THRU C299-SCAN-INNER-LEG-EX
039300                VARYING WK-X-INN-IDX
039400                FROM WK-X-OUT-IDX + 1 BY 1
039500                UNTIL WK-X-INN-IDX > WK-N-MASTER-COUNT
039600     END-IF.
039700*================================================================*
039800 C199-SCAN-OUTER-LEG-EX.
039900*================================================================*
040000 EXIT.
040100
040200*----------------------------------------------------------------*
040300*C200-SCAN-INNER-LEG - R5: TEST ONE (OUTER, INNER) COMBINATION.  *
040400*----------------------------------------------------------------*
040500 C200-SCAN-INNER-LEG.
040600     IF      WK-T-REFERENCE (WK-X-INN-IDX)   NOT = SPACES
040700       AND   WK-T-ENTITY-ID (WK-X-INN-IDX)    NOT = SPACES
040800       AND   WK-T-TYPE (WK-X-INN-IDX)         NOT = SPACES
040900       AND   WK-T-REFERENCE (WK-X-INN-IDX) =
041000             WK-T-REFERENCE (WK-X-OUT-IDX)
041100       AND   WK-T-ENTITY-ID (WK-X-INN-IDX) NOT =
041200             WK-T-ENTITY-ID (WK-X-OUT-IDX)
041300       AND   WK-T-AMOUNT (WK-X-INN-IDX) =
041400             WK-T-AMOUNT (WK-X-OUT-IDX)
041500       AND   WK-T-CURRENCY (WK-X-INN-IDX) =
041600             WK-T-CURRENCY (WK-X-OUT-IDX)
041700       AND ( (WK-T-TYPE (WK-X-OUT-IDX) = "SPEND"
041800              AND WK-T-TYPE (WK-X-INN-IDX) = "RECEIVE")
041900         OR  (WK-T-TYPE (WK-X-OUT-IDX) = "RECEIVE"
042000              AND WK-T-TYPE (WK-X-INN-IDX) = "SPEND") )
042100             PERFORM C300-CHECK-GROUP-GATE
042200                THRU C399-CHECK-GROUP-GATE-EX
042300             IF  WK-C-GROUP-IS-ELIGIBLE
042400                 PERFORM C400-ASSIGN-LEGS
042500                    THRU C499-ASSIGN-LEGS-EX
042600                 PERFORM C500-CHECK-IDEMPOTENT
042700                    THRU C599-CHECK-IDEMPOTENT-EX
042800                 IF  WK-C-PAIR-ALREADY-EXISTS
042900                     ADD 1       TO    WK-N-TOT-SKIPPED
043000                 ELSE
043100                     PERFORM C600-FORM-PAIR
043200                        THRU C699-FORM-PAIR-EX
043300                 END-IF
043400             END-IF
043500     END-IF.
043600*================================================================*
043700 C299-SCAN-INNER-LEG-EX.
043800*================================================================*
043900 EXIT.
044000
044100*----------------------------------------------------------------*
044200*C300-CHECK-GROUP-GATE - R6: THE REFERENCE'S GROUP MUST SPAN AT  *
044300*                     LEAST TWO DISTINCT ENTITIES.               *
044400*----------------------------------------------------------------*
044500 C300-CHECK-GROUP-GATE.
044600     MOVE    "N"                 TO    WK-C-GROUP-GATE-SW.
044700     SET     WK-X-GRP-IDX        TO    1.
044800     SEARCH  WK-C-REF-GROUP-ENTRY
044900         WHEN WK-T-GRP-REFERENCE (WK-X-GRP-IDX) =
045000              WK-T-REFERENCE (WK-X-OUT-IDX)
045100              IF  WK-T-GRP-ENT-COUNT (WK-X-GRP-IDX) >= 2
045200                  MOVE "Y"        TO    WK-C-GROUP-GATE-SW
045300              END-IF
045400     END-SEARCH.
045500*================================================================*
045600 C399-CHECK-GROUP-GATE-EX.
045700*================================================================*
045800 EXIT.
045900
046000*----------------------------------------------------------------*
046100 C400-ASSIGN-LEGS.
046200*----------------------------------------------------------------*
046300     IF      WK-T-TYPE (WK-X-OUT-IDX) = "SPEND"
046400             SET WK-N-SPEND-IDX   TO    WK-X-OUT-IDX
046500             SET WK-N-RECEIVE-IDX TO    WK-X-INN-IDX
046600     ELSE
046700             SET WK-N-SPEND-IDX   TO    WK-X-INN-IDX
046800             SET WK-N-RECEIVE-IDX TO    WK-X-OUT-IDX
046900     END-IF.
047000*================================================================*
047100 C499-ASSIGN-LEGS-EX.
047200*================================================================*
047300 EXIT.
047400
047500*----------------------------------------------------------------*
047600*C500-CHECK-IDEMPOTENT - R7: A PAIR IS NOT FORMED A SECOND TIME  *
047700*                     FOR THE SAME (SOURCE EXTERNAL ID, TARGET  *
047800*                     EXTERNAL ID) COMBINATION.                 *
047900*----------------------------------------------------------------*
048000 C500-CHECK-IDEMPOTENT.
048100     MOVE    "N"                 TO    WK-C-IDEMPOTENT-SW.
048200     SET     WK-X-EXT-IDX        TO    1.
048300     SEARCH  WK-C-EXIST-PAIR-ENTRY
048400         WHEN WK-T-EXIST-SOURCE (WK-X-EXT-IDX) =
048500              WK-T-EXTERNAL-ID (WK-N-SPEND-IDX)
048600              AND WK-T-EXIST-TARGET (WK-X-EXT-IDX) =
048700              WK-T-EXTERNAL-ID (WK-N-RECEIVE-IDX)
048800              MOVE "Y"            TO    WK-C-IDEMPOTENT-SW
048900     END-SEARCH.
049000*================================================================*
049100 C599-CHECK-IDEMPOTENT-EX.
049200*================================================================*
049300 EXIT.
049400
049500*----------------------------------------------------------------*
049600*C600-FORM-PAIR - R5/R8: CREATE THE NEW PAIR, UNMATCHED, WITH    *
049700*                     AMOUNT/CURRENCY/DATE FROM THE SPEND LEG    *
049800*                     AND A DESCRIPTION FALLING BACK TO THE      *
049900*                     RECEIVE LEG WHEN THE SPEND'S IS BLANK.     *
050000*----------------------------------------------------------------*
050100 C600-FORM-PAIR.
050200     ADD     1                   TO    WK-N-PAIR-SEQ.
050300     MOVE    "ICP"               TO    WK-C-PAIR-ID-LIT.
050400     MOVE    WK-N-PAIR-SEQ       TO    WK-C-PAIR-ID-NUM.
050500
050600     INITIALIZE PAIRMSTR-REC.
050700     MOVE    WK-C-PAIR-ID-X      TO    TFSRICP-ID.
050800     MOVE    WK-T-ENTITY-ID (WK-N-SPEND-IDX)
050900                                  TO    TFSRICP-SOURCE-ENT-ID.
051000     MOVE    WK-T-ENTITY-ID (WK-N-RECEIVE-IDX)
051100                                  TO    TFSRICP-TARGET-ENT-ID.
051200     MOVE    WK-T-AMOUNT (WK-N-SPEND-IDX)
051300                                  TO    TFSRICP-AMOUNT.
051400     MOVE    WK-T-CURRENCY (WK-N-SPEND-IDX)
051500                                  TO    TFSRICP-CURRENCY.
051600     MOVE    WK-T-TXN-DATE (WK-N-SPEND-IDX)
051700                                  TO    TFSRICP-TXN-DATE.
051800     MOVE    "UNMATCHED"         TO    TFSRICP-STATUS.
051900     MOVE    WK-T-EXTERNAL-ID (WK-N-SPEND-IDX)
052000                                  TO    TFSRICP-SOURCE-TXN-ID.
052100     MOVE    WK-T-EXTERNAL-ID (WK-N-RECEIVE-IDX)
052200                                  TO    TFSRICP-TARGET-TXN-ID.
052300     MOVE    WK-T-REFERENCE (WK-N-SPEND-IDX)
052400                                  TO    TFSRICP-REFERENCE.
052500
052600     IF      WK-T-DESCRIPTION (WK-N-SPEND-IDX) NOT = SPACES
052700             MOVE WK-T-DESCRIPTION (WK-N-SPEND-IDX)
052800                                  TO    TFSRICP-DESCRIPTION
052900     ELSE
053000             MOVE WK-T-DESCRIPTION (WK-N-RECEIVE-IDX)
053100                                  TO    TFSRICP-DESCRIPTION
053200     END-IF.
053300
053400     WRITE   PAIRMSTR-REC.
053500     IF      NOT WK-C-SUCCESSFUL
053600         DISPLAY "GHORPAIR - WRITE ERROR - PAIRMSTR"
053700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053800     ELSE
053900         ADD 1                   TO    WK-N-TOT-PAIRED
054000         IF  WK-N-EXIST-COUNT    <     3000
054100             ADD 1               TO    WK-N-EXIST-COUNT
054200             MOVE TFSRICP-SOURCE-TXN-ID TO
054300                 WK-T-EXIST-SOURCE (WK-N-EXIST-COUNT)
054400             MOVE TFSRICP-TARGET-TXN-ID TO
054500                 WK-T-EXIST-TARGET (WK-N-EXIST-COUNT)
054600         END-IF
054700     END-IF.
054800*================================================================*
054900 C699-FORM-PAIR-EX.
055000*================================================================*
055100 EXIT.
055200
055300*-----------------------------------------------------------------
055400*                   PROGRAM SUBROUTINE                         *
055500*-----------------------------------------------------------------
055600 Y900-ABNORMAL-TERMINATION.
055700     SET     UPSI-SWITCH-0           TO      ON.
055800     PERFORM Z000-END-PROGRAM-ROUTINE
055900        THRU Z099-END-PROGRAM-ROUTINE-EX.
056000     GOBACK.
056100
056200 Z000-END-PROGRAM-ROUTINE.
056300     DISPLAY "GHORPAIR - TRANSACTIONS SCANNED : " WK-N-TOT-READ.
056400     DISPLAY "GHORPAIR - PAIRS CREATED         : " WK-N-TOT-PAIRED.
056500     DISPLAY "GHORPAIR - PAIRS SKIPPED         : " WK-N-TOT-SKIPPED.
056600     DISPLAY "GHORPAIR - OUTER-LEG SCAN PASSES : " WK-N-SCR-OUTER-CTR.
056700     CLOSE   PAIRMSTR.
056800     IF      NOT WK-C-SUCCESSFUL
056900             DISPLAY "GHORPAIR - CLOSE FILE ERROR"
057000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
057100
057200*---------------------------------------------------------------*
057300 Z099-END-PROGRAM-ROUTINE-EX.
057400*---------------------------------------------------------------*
057500     EXIT.
057600
057700******************************************************************
057800*************** END OF PROGRAM SOURCE - GHORPAIR ***************
057900******************************************************************
