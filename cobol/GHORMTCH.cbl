000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHORMTCH.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   13 FEB 2010.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*DESCRIPTION : CROSS-PROVIDER TOLERANCE MATCHING (U3).  THE WHOLE
001100*              OF THE TRANSACTION MASTER IS LOADED INTO WORKING
001200*              STORAGE.  EVERY TRANSACTION NOT ALREADY MATCHED
001300*              IS OFFERED AGAINST EVERY OTHER STILL-PENDING
001400*              TRANSACTION ON A DIFFERENT PROVIDER, IN THE SAME
001500*              CURRENCY, UNTIL ONE IS FOUND WHOSE AMOUNT AGREES
001600*              TO THE CENT AND WHOSE DATE FALLS WITHIN THREE
001700*              CALENDAR DAYS.  THE FIRST SUCH CANDIDATE, IN
001800*              MASTER FILE ORDER, WINS - BOTH LEGS ARE STAMPED
001900*              MATCHED AND CROSS-LINKED BY TXN-ID.  A SUBJECT
002000*              THAT FINDS NO CANDIDATE IS LEFT UNMATCHED.  THIS
002100*              STEP HAS NOTHING TO DO WITH THE INTERCOMPANY PAIR
002200*              MASTER - THAT IS GHORPAIR'S AND GHORSTAT'S
002300*              BUSINESS, NOT THIS ONE'S.
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* RCN010 - TMPESQ  - 13/02/2010 - INITIAL VERSION
002800* RCN037 - TMPJZM  - 08/06/2011 - E-REQUEST 22031 - REFRESH THE
002900*   TRANSACTION MASTER'S OWN STATUS WHEN ITS PAIR IS MATCHED
003000* RCN099 - ACNRTN  - 17/09/2012 - E-REQUEST 37704 - THE THREE-DAY
003100*   WINDOW CHECK NOW USES THE CALENDAR DAY-NUMBER ROUTINE ON BOTH
003200*   LEGS - A BOUNDARY CASE AT A CALENDAR MONTH-END WAS ACCEPTING
003300*   CANDIDATES ONE DAY OUTSIDE THE WINDOW
003400* RCN118 - TMPJP6  - 22/07/2014 - E-REQUEST 41722 - A PAIR WHOSE
003500*   LEGS ARE NOT FOUND IS LOGGED BUT LEFT UNMATCHED, NOT ABENDED
003600* RCN170 - TMPRVC  - 04/03/2021 - E-REQUEST 49210 - REBUILT THIS
003700*   STEP AROUND THE TRANSACTION MASTER ITSELF.  CROSS-PROVIDER
003800*   MATCHING NO LONGER READS OR WRITES THE INTERCOMPANY PAIR
003900*   MASTER AND NO LONGER CALLS TRFVPSTS - THAT LINKAGE BELONGED
004000*   TO A DIFFERENT, NOW RETIRED, DESIGN
004100* RCN171 - TMPRVC  - 04/03/2021 - E-REQUEST 49210 - DATABASE-
004200*   TXNMSTR IS NO LONGER AN INDEXED FILE.  THE WHOLE MASTER IS
004300*   LOADED INTO A TABLE, MATCHED IN PLACE, AND REWRITTEN WHOLE
004400*   TO A NEW GENERATION OF THE MASTER
004500* RCN172 - ACNMFT  - 22/03/2021 - E-REQUEST 49210 - ADD THE
004600*   CALENDAR DAY-NUMBER ROUTINE (E300) SO THE THREE-DAY WINDOW
004700*   CAN BE TESTED WITHOUT AN INTRINSIC FUNCTION
004800*-----------------------------------------------------------------
004900*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                    UPSI-0 IS UPSI-SWITCH-0
005900                      ON  STATUS IS U0-ON
006000                      OFF STATUS IS U0-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT TXNMSTR    ASSIGN TO DATABASE-TXNMSTR
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WK-C-FILE-STATUS.
006600
006700     SELECT TXNMSTN    ASSIGN TO DATABASE-TXNMSTN
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WK-C-FILE-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300***************
007400 FD  TXNMSTR
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS TXNMSTR-REC.
007700 01  TXNMSTR-REC.
007800     COPY TFSRTXN.
007900
008000 FD  TXNMSTN
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TXNMSTN-REC.
008300 01  TXNMSTN-REC.
008400     COPY TFSRTXN.
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  F                   PIC X(024) VALUE
009000     "** PROGRAM GHORMTCH **".
009100
009200*    STANDALONE SUBJECT-SCAN COUNTER - SEPARATE FROM THE MASTER
009300*    TABLE ITSELF SO A JOB-LOG DUMP CONFIRMS THE SCAN RAN ONE
009400*    PASS PER SUBJECT ENTRY EVEN WHEN NOTHING ELSE MATCHED.
009500 77  WK-N-SCR-SUBJ-CTR   PIC 9(07) COMP-3 VALUE ZERO.
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 COPY FIL3090.
009900 01 WK-C-COMMON.
010000 COPY ASCMWS.
010100
010200* -------------- MASTER TABLE - WHOLE OF TRANSACTION MASTER -----*
010300* -------------- MATCHED IN PLACE, THEN REWRITTEN WHOLE ---------*
010400 01  WK-C-MASTER-TABLE.
010500     05  WK-C-MASTER-ENTRY        OCCURS 3000 TIMES
010600                                   INDEXED BY WK-X-SUBJ-IDX
010700                                              WK-X-CAND-IDX.
010800         10  WK-T-TXN-ID          PIC X(12).
010900         10  WK-T-EXTERNAL-ID     PIC X(20).
011000         10  WK-T-PROVIDER        PIC X(10).
011100         10  WK-T-ENTITY-ID       PIC X(12).
011200         10  WK-T-AMOUNT          PIC S9(11)V9(2).
011300         10  WK-T-CURRENCY        PIC X(03).
011400         10  WK-T-DESCRIPTION     PIC X(50).
011500         10  WK-T-CONTACT-NAME    PIC X(30).
011600         10  WK-T-ACCOUNT-CODE    PIC X(10).
011700         10  WK-T-TYPE            PIC X(10).
011800         10  WK-T-REFERENCE       PIC X(20).
011900         10  WK-T-TXN-DATE        PIC 9(08).
012000         10  WK-T-STATUS          PIC X(10).
012100         10  WK-T-MATCHED-ID      PIC X(12).
012200 01  WK-C-MASTER-TABLE-X REDEFINES WK-C-MASTER-TABLE.
012300     05  WK-C-MASTER-ENTRY-X      OCCURS 3000 TIMES.
012400         10  WK-T-MASTER-WHOLE-ENTRY PIC X(220).
012500 01  WK-N-MASTER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
012600
012700* -------------- CALENDAR DAY-NUMBER WORK AREA - E300 ------------*
012800 01  WK-C-DATE-CALC.
012900     05  WK-N-CALC-DATE           PIC 9(08).
013000     05  WK-C-CALC-DATE-X REDEFINES WK-N-CALC-DATE.
013100         10  WK-N-CALC-CCYY       PIC 9(04).
013200         10  WK-N-CALC-MM         PIC 9(02).
013300         10  WK-N-CALC-DD         PIC 9(02).
013400     05  WK-N-CALC-Y1             PIC 9(04) COMP-3.
013500     05  WK-N-CALC-LEAP4          PIC 9(04) COMP-3.
013600     05  WK-N-CALC-LEAP100        PIC 9(04) COMP-3.
013700     05  WK-N-CALC-LEAP400        PIC 9(04) COMP-3.
013800     05  WK-N-CALC-REM4           PIC 9(04) COMP-3.
013900     05  WK-N-CALC-REM100         PIC 9(04) COMP-3.
014000     05  WK-N-CALC-REM400         PIC 9(04) COMP-3.
014100     05  WK-N-CALC-Q              PIC 9(04) COMP-3.
014200     05  WK-C-CALC-LEAP-SW        PIC X(01) VALUE "N".
014300         88  WK-C-CALC-IS-LEAP              VALUE "Y".
014400     05  WK-N-CALC-DAYNUM         PIC 9(08) COMP-3.
014500
014600 01  WK-C-CUM-DAYS-LITERAL        PIC X(36) VALUE
014700     "000031059090120151181212243273304334".
014800 01  WK-C-CUM-DAYS-TABLE REDEFINES WK-C-CUM-DAYS-LITERAL.
014900     05  WK-T-CUM-DAYS            OCCURS 12 TIMES PIC 9(03).
015000
015100 01  WK-N-SUBJ-DAYNUM             PIC 9(08) COMP-3 VALUE ZERO.
015200 01  WK-N-CAND-DAYNUM             PIC 9(08) COMP-3 VALUE ZERO.
015300 01  WK-N-DAY-DIFF                PIC S9(08) COMP-3 VALUE ZERO.
015400 01  WK-N-AMT-DIFF                PIC S9(11)V9(2) COMP-3
015500                                   VALUE ZERO.
015600
015700 01  WK-C-SWITCH-AREA.
015800     05  WK-C-EOF-LOAD            PIC X(01) VALUE "N".
015900         88  WK-C-LOAD-AT-END               VALUE "Y".
016000     05  WK-C-MATCH-SW            PIC X(01) VALUE "N".
016100         88  WK-C-CANDIDATE-FOUND           VALUE "Y".
016200     05  WK-C-TOLERANCE-SW        PIC X(01) VALUE "N".
016300         88  WK-C-WITHIN-TOLERANCE          VALUE "Y".
016400
016500 01  WK-N-RUN-TALLIES.
016600     05  WK-N-TOT-READ            PIC 9(07) COMP-3 VALUE ZERO.
016700     05  WK-N-TOT-MATCHED         PIC 9(07) COMP-3 VALUE ZERO.
016800     05  WK-N-TOT-UNMATCHED       PIC 9(07) COMP-3 VALUE ZERO.
016900     05  WK-N-TOT-SKIPPED         PIC 9(07) COMP-3 VALUE ZERO.
017000
017100*****************
017200 PROCEDURE DIVISION.
017300*****************
017400 MAIN-MODULE.
017500     PERFORM A000-START-PROGRAM-ROUTINE
017600        THRU A099-START-PROGRAM-ROUTINE-EX.
017700     PERFORM B000-MAIN-PROCESSING
017800        THRU B999-MAIN-PROCESSING-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z099-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200
018300*---------------------------------------------------------------*
018400 A000-START-PROGRAM-ROUTINE.
018500*---------------------------------------------------------------*
018600     SET     UPSI-SWITCH-0           TO    OFF.
018700     ACCEPT  WK-C-SYS-DATE-YY        FROM  DATE.
018800     MOVE    WK-C-SYS-DATE-YMD       TO    WK-C-RUN-DATE-X.
018900
019000     OPEN INPUT  TXNMSTR.
019100     IF NOT WK-C-SUCCESSFUL
019200         DISPLAY "GHORMTCH - OPEN FILE ERROR - TXNMSTR"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         GO TO Y900-ABNORMAL-TERMINATION.
019500
019600     PERFORM D100-LOAD-MASTER-TABLE
019700        THRU D199-LOAD-MASTER-TABLE-EX
019800        UNTIL WK-C-LOAD-AT-END.
019900     CLOSE   TXNMSTR.
020000
020100     OPEN OUTPUT TXNMSTN.
020200     IF NOT WK-C-SUCCESSFUL
020300         DISPLAY "GHORMTCH - OPEN FILE ERROR - TXNMSTN"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500         GO TO Y900-ABNORMAL-TERMINATION.
020600*================================================================*
020700 A099-START-PROGRAM-ROUTINE-EX.
020800*================================================================*
020900 EXIT.
021000
021100*----------------------------------------------------------------*
021200 D100-LOAD-MASTER-TABLE.
021300*----------------------------------------------------------------*
021400     READ    TXNMSTR
021500         AT END
021600             SET WK-C-LOAD-AT-END TO TRUE
021700             GO TO D199-LOAD-MASTER-TABLE-EX
021800     END-READ.
021900     ADD     1                   TO    WK-N-TOT-READ.
022000     IF      WK-N-MASTER-COUNT   <     3000
022100             ADD 1                TO    WK-N-MASTER-COUNT
022200             MOVE TFSRTXN-TXN-ID OF TXNMSTR-REC TO
022300                 WK-T-TXN-ID (WK-N-MASTER-COUNT)
022400             MOVE TFSRTXN-EXTERNAL-ID OF TXNMSTR-REC TO
022500                 WK-T-EXTERNAL-ID (WK-N-MASTER-COUNT)
022600             MOVE TFSRTXN-PROVIDER OF TXNMSTR-REC TO
022700                 WK-T-PROVIDER (WK-N-MASTER-COUNT)
022800             MOVE TFSRTXN-ENTITY-ID OF TXNMSTR-REC TO
022900                 WK-T-ENTITY-ID (WK-N-MASTER-COUNT)
023000             MOVE TFSRTXN-AMOUNT OF TXNMSTR-REC TO
023100                 WK-T-AMOUNT (WK-N-MASTER-COUNT)
023200             MOVE TFSRTXN-CURRENCY OF TXNMSTR-REC TO
023300                 WK-T-CURRENCY (WK-N-MASTER-COUNT)
023400             MOVE TFSRTXN-DESCRIPTION OF TXNMSTR-REC TO
023500                 WK-T-DESCRIPTION (WK-N-MASTER-COUNT)
023600             MOVE TFSRTXN-CONTACT-NAME OF TXNMSTR-REC TO
023700                 WK-T-CONTACT-NAME (WK-N-MASTER-COUNT)
023800             MOVE TFSRTXN-ACCOUNT-CODE OF TXNMSTR-REC TO
023900                 WK-T-ACCOUNT-CODE (WK-N-MASTER-COUNT)
024000             MOVE TFSRTXN-TYPE OF TXNMSTR-REC TO
024100                 WK-T-TYPE (WK-N-MASTER-COUNT)
024200             MOVE TFSRTXN-REFERENCE OF TXNMSTR-REC TO
024300                 WK-T-REFERENCE (WK-N-MASTER-COUNT)
024400             MOVE TFSRTXN-DATE OF TXNMSTR-REC TO
024500                 WK-T-TXN-DATE (WK-N-MASTER-COUNT)
024600             MOVE TFSRTXN-STATUS OF TXNMSTR-REC TO
024700                 WK-T-STATUS (WK-N-MASTER-COUNT)
024800             MOVE TFSRTXN-MATCHED-ID OF TXNMSTR-REC TO
024900                 WK-T-MATCHED-ID (WK-N-MASTER-COUNT)
025000     ELSE
025100             SET UPSI-SWITCH-0   TO    ON
025200             DISPLAY "GHORMTCH - MASTER TABLE FULL - TXN-ID "
025300                TFSRTXN-TXN-ID OF TXNMSTR-REC " IGNORED"
025400     END-IF.
025500*================================================================*
025600 D199-LOAD-MASTER-TABLE-EX.
025700*================================================================*
025800 EXIT.
025900
026000*----------------------------------------------------------------*
026100 B000-MAIN-PROCESSING.
026200*----------------------------------------------------------------*
026300     PERFORM C100-SCAN-SUBJECT
026400        THRU C199-SCAN-SUBJECT-EX
026500        VARYING WK-X-SUBJ-IDX FROM 1 BY 1
026600        UNTIL WK-X-SUBJ-IDX > WK-N-MASTER-COUNT.
026700 B999-MAIN-PROCESSING-EX.
026800 EXIT.
026900
027000*----------------------------------------------------------------*
027100*C100-SCAN-SUBJECT - R4: A TRANSACTION ALREADY MATCHED IS NOT   *
027200*                    OFFERED AROUND AGAIN.  ANY OTHER STATUS IS *
027300*                    RE-TRIED EVERY RUN.                        *
027400*----------------------------------------------------------------*
027500 C100-SCAN-SUBJECT.
027600     ADD     1                   TO    WK-N-SCR-SUBJ-CTR.
027700     IF      WK-T-STATUS (WK-X-SUBJ-IDX) = "MATCHED"
027800             ADD 1               TO    WK-N-TOT-SKIPPED
027900     ELSE
028000             MOVE "N"            TO    WK-C-MATCH-SW
028100             PERFORM C200-FIND-CANDIDATE
028200                THRU C299-FIND-CANDIDATE-EX
028300                VARYING WK-X-CAND-IDX FROM 1 BY 1
028400                UNTIL WK-X-CAND-IDX > WK-N-MASTER-COUNT
028500                   OR WK-C-CANDIDATE-FOUND
028600             IF  WK-C-CANDIDATE-FOUND
028700                 PERFORM C400-FORM-MATCH
028800                    THRU C499-FORM-MATCH-EX
028900             ELSE
029000                 MOVE "UNMATCHED" TO
029100                     WK-T-STATUS (WK-X-SUBJ-IDX)
029200                 ADD 1           TO    WK-N-TOT-UNMATCHED
029300             END-IF
029400     END-IF.
029500*================================================================*
029600 C199-SCAN-SUBJECT-EX.
029700*================================================================*
029800 EXIT.
029900
030000*----------------------------------------------------------------*
030100*C200-FIND-CANDIDATE - R3: DIFFERENT PROVIDER, SAME CURRENCY,   *
030200*                    CANDIDATE STILL PENDING, DIFFERENT ID -    *
030300*                    THEN R1/R2 ARE TESTED IN C250.             *
030400*----------------------------------------------------------------*
030500 C200-FIND-CANDIDATE.
030600     IF      WK-X-CAND-IDX        NOT = WK-X-SUBJ-IDX
030700       AND   WK-T-PROVIDER (WK-X-CAND-IDX) NOT =
030800             WK-T-PROVIDER (WK-X-SUBJ-IDX)
030900       AND   WK-T-CURRENCY (WK-X-CAND-IDX) =
031000             WK-T-CURRENCY (WK-X-SUBJ-IDX)
031100       AND   WK-T-STATUS (WK-X-CAND-IDX) = "PENDING"
031200             PERFORM C250-CHECK-AMOUNT-AND-DATE
031300                THRU C259-CHECK-AMOUNT-AND-DATE-EX
031400             IF  WK-C-WITHIN-TOLERANCE
031500                 SET WK-C-CANDIDATE-FOUND TO TRUE
031600             END-IF
031700     END-IF.
031800*================================================================*
031900 C299-FIND-CANDIDATE-EX.
032000*================================================================*
032100 EXIT.
032200
032300*----------------------------------------------------------------*
032400*C250-CHECK-AMOUNT-AND-DATE - R1: AMOUNTS WITHIN ONE CENT.       *
032500*                    R2: TRANSACTION DATES WITHIN THREE DAYS.    *
032600*----------------------------------------------------------------*
032700 C250-CHECK-AMOUNT-AND-DATE.
032800     MOVE    "N"                 TO    WK-C-TOLERANCE-SW.
032900     COMPUTE WK-N-AMT-DIFF =
033000             WK-T-AMOUNT (WK-X-SUBJ-IDX) -
033100             WK-T-AMOUNT (WK-X-CAND-IDX).
033200     IF      WK-N-AMT-DIFF       <     0
033300             COMPUTE WK-N-AMT-DIFF = WK-N-AMT-DIFF * -1
033400     END-IF.
033500
033600     MOVE    WK-T-TXN-DATE (WK-X-SUBJ-IDX) TO WK-N-CALC-DATE.
033700     PERFORM E300-CALC-DAY-NUMBER
033800        THRU E399-CALC-DAY-NUMBER-EX.
033900     MOVE    WK-N-CALC-DAYNUM    TO    WK-N-SUBJ-DAYNUM.
034000
034100     MOVE    WK-T-TXN-DATE (WK-X-CAND-IDX) TO WK-N-CALC-DATE.
034200     PERFORM E300-CALC-DAY-NUMBER
034300        THRU E399-CALC-DAY-NUMBER-EX.
034400     MOVE    WK-N-CALC-DAYNUM    TO    WK-N-CAND-DAYNUM.
034500
034600     COMPUTE WK-N-DAY-DIFF = WK-N-SUBJ-DAYNUM - WK-N-CAND-DAYNUM.
034700     IF      WK-N-DAY-DIFF       <     0
034800             COMPUTE WK-N-DAY-DIFF = WK-N-DAY-DIFF * -1
034900     END-IF.
035000
035100     IF      WK-N-AMT-DIFF       NOT > 0.01
035200       AND   WK-N-DAY-DIFF       NOT > 3
035300             MOVE "Y"            TO    WK-C-TOLERANCE-SW
035400     END-IF.
035500*================================================================*
035600 C259-CHECK-AMOUNT-AND-DATE-EX.
035700*================================================================*
035800 EXIT.
035900
036000*----------------------------------------------------------------*
036100*C400-FORM-MATCH - R4: BOTH LEGS ARE STAMPED MATCHED AND CROSS- *
036200*                  LINKED BY TXN-ID.                             *
036300*----------------------------------------------------------------*
036400 C400-FORM-MATCH.
036500     MOVE    WK-T-TXN-ID (WK-X-CAND-IDX) TO
036600             WK-T-MATCHED-ID (WK-X-SUBJ-IDX).
036700     MOVE    WK-T-TXN-ID (WK-X-SUBJ-IDX) TO
036800             WK-T-MATCHED-ID (WK-X-CAND-IDX).
036900     MOVE    "MATCHED"           TO
037000             WK-T-STATUS (WK-X-SUBJ-IDX).
037100     MOVE    "MATCHED"           TO
037200             WK-T-STATUS (WK-X-CAND-IDX).
037300     ADD     2                   TO    WK-N-TOT-MATCHED.
037400*================================================================*
037500 C499-FORM-MATCH-EX.
037600*================================================================*
037700 EXIT.
037800
037900*----------------------------------------------------------------*
038000*E300-CALC-DAY-NUMBER - CONVERTS WK-N-CALC-DATE (CCYYMMDD) INTO *
038100*                  A RUNNING CALENDAR DAY NUMBER (WK-N-CALC-    *
038200*                  DAYNUM) SO TWO DATES CAN BE SUBTRACTED.  NO  *
038300*                  INTRINSIC FUNCTION IS USED - JUST THE USUAL  *
038400*                  LEAP-YEAR ARITHMETIC.                        *
038500*----------------------------------------------------------------*
038600 E300-CALC-DAY-NUMBER.
038700     COMPUTE WK-N-CALC-Y1 = WK-N-CALC-CCYY - 1.
038800     DIVIDE  WK-N-CALC-Y1         BY    4
038900             GIVING WK-N-CALC-LEAP4.
039000     DIVIDE  WK-N-CALC-Y1         BY    100
039100             GIVING WK-N-CALC-LEAP100.
039200     DIVIDE  WK-N-CALC-Y1         BY    400
039300             GIVING WK-N-CALC-LEAP400.
039400
039500     COMPUTE WK-N-CALC-DAYNUM =
039600             (WK-N-CALC-Y1 * 365) + WK-N-CALC-LEAP4
039700             - WK-N-CALC-LEAP100 + WK-N-CALC-LEAP400
039800             + WK-T-CUM-DAYS (WK-N-CALC-MM) + WK-N-CALC-DD.
039900
040000     MOVE    "N"                 TO    WK-C-CALC-LEAP-SW.
040100     DIVIDE  WK-N-CALC-CCYY       BY    4
040200             GIVING WK-N-CALC-Q   REMAINDER WK-N-CALC-REM4.
040300     DIVIDE  WK-N-CALC-CCYY       BY    100
040400             GIVING WK-N-CALC-Q   REMAINDER WK-N-CALC-REM100.
040500     DIVIDE  WK-N-CALC-CCYY       BY    400
040600             GIVING WK-N-CALC-Q   REMAINDER WK-N-CALC-REM400.
040700     IF      WK-N-CALC-REM4       =     0
040800       AND ( WK-N-CALC-REM100     NOT = 0
040900         OR  WK-N-CALC-REM400     =     0 )
041000             MOVE "Y"            TO    WK-C-CALC-LEAP-SW
041100     END-IF.
041200     IF      WK-C-CALC-IS-LEAP
041300       AND   WK-N-CALC-MM         >     2
041400             ADD 1               TO    WK-N-CALC-DAYNUM
041500     END-IF.
041600*================================================================*
041700 E399-CALC-DAY-NUMBER-EX.
041800*================================================================*
041900 EXIT.
042000
042100*----------------------------------------------------------------*
042200 D900-UNLOAD-MASTER-TABLE.
042300*----------------------------------------------------------------*
042400     PERFORM D950-WRITE-ONE-MASTER
042500        THRU D959-WRITE-ONE-MASTER-EX
042600        VARYING WK-X-SUBJ-IDX FROM 1 BY 1
042700        UNTIL WK-X-SUBJ-IDX > WK-N-MASTER-COUNT.
042800*================================================================*
042900 D999-UNLOAD-MASTER-TABLE-EX.
043000*================================================================*
043100 EXIT.
043200
043300*----------------------------------------------------------------*
043400 D950-WRITE-ONE-MASTER.
043500*----------------------------------------------------------------*
043600     INITIALIZE TXNMSTN-REC.
043700     MOVE    WK-T-TXN-ID (WK-X-SUBJ-IDX) TO
043800             TFSRTXN-TXN-ID OF TXNMSTN-REC.
043900     MOVE    WK-T-EXTERNAL-ID (WK-X-SUBJ-IDX) TO
044000             TFSRTXN-EXTERNAL-ID OF TXNMSTN-REC.
044100     MOVE    WK-T-PROVIDER (WK-X-SUBJ-IDX) TO
044200             TFSRTXN-PROVIDER OF TXNMSTN-REC.
044300     MOVE    WK-T-ENTITY-ID (WK-X-SUBJ-IDX) TO
044400             TFSRTXN-ENTITY-ID OF TXNMSTN-REC.
044500     MOVE    WK-T-AMOUNT (WK-X-SUBJ-IDX) TO
044600             TFSRTXN-AMOUNT OF TXNMSTN-REC.
044700     MOVE    WK-T-CURRENCY (WK-X-SUBJ-IDX) TO
044800             TFSRTXN-CURRENCY OF TXNMSTN-REC.
044900     MOVE    WK-T-DESCRIPTION (WK-X-SUBJ-IDX) TO
045000             TFSRTXN-DESCRIPTION OF TXNMSTN-REC.
045100     MOVE    WK-T-CONTACT-NAME (WK-X-SUBJ-IDX) TO
045200             TFSRTXN-CONTACT-NAME OF TXNMSTN-REC.
045300     MOVE    WK-T-ACCOUNT-CODE (WK-X-SUBJ-IDX) TO
045400             TFSRTXN-ACCOUNT-CODE OF TXNMSTN-REC.
045500     MOVE    WK-T-TYPE (WK-X-SUBJ-IDX) TO
045600             TFSRTXN-TYPE OF TXNMSTN-REC.
045700     MOVE    WK-T-REFERENCE (WK-X-SUBJ-IDX) TO
045800             TFSRTXN-REFERENCE OF TXNMSTN-REC.
045900     MOVE    WK-T-TXN-DATE (WK-X-SUBJ-IDX) TO
046000             TFSRTXN-DATE OF TXNMSTN-REC.
046100     MOVE    WK-T-STATUS (WK-X-SUBJ-IDX) TO
046200             TFSRTXN-STATUS OF TXNMSTN-REC.
046300     MOVE    WK-T-MATCHED-ID (WK-X-SUBJ-IDX) TO
046400             TFSRTXN-MATCHED-ID OF TXNMSTN-REC.
046500
046600     WRITE   TXNMSTN-REC.
046700     IF      NOT WK-C-SUCCESSFUL
046800             DISPLAY "GHORMTCH - WRITE ERROR - TXNMSTN"
046900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047000     END-IF.
047100*================================================================*
047200 D959-WRITE-ONE-MASTER-EX.
047300*================================================================*
047400 EXIT.
047500
047600*-----------------------------------------------------------------
047700*                   PROGRAM SUBROUTINE                         *
047800*-----------------------------------------------------------------
047900 Y900-ABNORMAL-TERMINATION.
048000     SET     UPSI-SWITCH-0           TO      ON.
048100     PERFORM Z000-END-PROGRAM-ROUTINE
048200        THRU Z099-END-PROGRAM-ROUTINE-EX.
048300     GOBACK.
048400
048500 Z000-END-PROGRAM-ROUTINE.
048600     PERFORM D900-UNLOAD-MASTER-TABLE
048700        THRU D999-UNLOAD-MASTER-TABLE-EX.
048800     DISPLAY "GHORMTCH - TRANSACTIONS READ    : " WK-N-TOT-READ.
048900     DISPLAY "GHORMTCH - TRANSACTIONS MATCHED : " WK-N-TOT-MATCHED.
049000     DISPLAY "GHORMTCH - LEFT UNMATCHED        : "
049100        WK-N-TOT-UNMATCHED.
049200     DISPLAY "GHORMTCH - SUBJECT SCAN PASSES   : " WK-N-SCR-SUBJ-CTR.
049300     DISPLAY "GHORMTCH - ALREADY MATCHED       : "
049400        WK-N-TOT-SKIPPED.
049500     CLOSE   TXNMSTN.
049600     IF      NOT WK-C-SUCCESSFUL
049700             DISPLAY "GHORMTCH - CLOSE FILE ERROR"
049800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
049900
050000*---------------------------------------------------------------*
050100 Z099-END-PROGRAM-ROUTINE-EX.
050200*---------------------------------------------------------------*
050300 EXIT.
050400
050500******************************************************************
050600*************** END OF PROGRAM SOURCE - GHORMTCH ***************
050700******************************************************************
