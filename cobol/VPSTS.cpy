000100*----------------------------------------------------------------*
000200* VPSTS.CPYBK  -  LINKAGE RECORD FOR CALLED ROUTINE TRFVPSTS    *
000300*----------------------------------------------------------------*
000400* PAIR STATUS TRANSITION REQUEST/RESPONSE.  THE CALLER (E.G.    *
000500* GHORSTAT) HAS ALREADY LOCATED THE PAIR AND SUPPLIES ITS       *
000600* CURRENT STATUS; TRFVPSTS ONLY RANKS CURRENT-STATUS AGAINST    *
000700* NEW-STATUS AND ENFORCES THE FORWARD-ONLY TRANSITION RULE.     *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* MOD.#  INIT   DATE        DESCRIPTION                         *
001200* ------ ------ ----------  ----------------------------------- *
001300* RCN041 TMPKBL 19/11/2008 - QUORYX R2 - INITIAL VERSION        *
001400* RCN066 ACNFAM 14/02/2013 - DROP FILE LOOKUP FROM THE ROUTINE, *
001500*                            CALLER NOW SUPPLIES CURRENT-STATUS *
001600*----------------------------------------------------------------*
001700 01  WK-C-VPSTS-RECORD.
001800     05  WK-C-VPSTS-INPUT.
001900         10  WK-C-VPSTS-ICP-ID        PIC X(12).
002000         10  WK-C-VPSTS-CUR-STATUS    PIC X(10).
002100         10  WK-C-VPSTS-NEW-STATUS    PIC X(10).
002200     05  WK-C-VPSTS-OUTPUT.
002300         10  WK-C-VPSTS-RSLT-STATUS   PIC X(10).
002400         10  WK-C-VPSTS-ERROR-CD      PIC X(07).
002500         10  WK-C-VPSTS-ACCEPTED      PIC X(01).
002600             88  WK-C-VPSTS-WAS-ACCEPTED  VALUE "Y".
002700             88  WK-C-VPSTS-WAS-REJECTED  VALUE "N".
002800         10  FILLER                   PIC X(09).
002900* -----------------------------------------------------------
