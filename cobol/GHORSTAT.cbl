000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHORSTAT.
000500 AUTHOR.         TOH MEI LING.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*
001100*DESCRIPTION :  BATCH REALISATION OF THE PAIR STATUS TRANSITION
001200*               RULE (U4).  READS A SMALL EXTRACT OF REQUESTED
001300*               PAIR-STATUS PROMOTIONS (TYPICALLY RAISED BY
001400*               MANUAL RECONCILIATION SIGN-OFF UPSTREAM),
001500*               APPLIES THE FORWARD-ONLY RULE VIA TRFVPSTS FOR
001600*               EACH ONE, AND REWRITES THE PAIR MASTER.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:
002000*================================================================*
002100* MOD.#  INIT   DATE        DESCRIPTION
002200* ------ ------ ----------  -----------------------------------
002300* RCN000 HNGLIM 15/09/1989 - INITIAL VERSION - GENERAL LEDGER
002400*                            PARAMETER EXTRACT DRIVER (TRFXPARA)
002500* RCN041 TMPKBL 19/11/2008 - QUORYX R2 - REBUILT AS THE BATCH
002600*                            DRIVER FOR PAIR STATUS TRANSITION
002700*                            REQUESTS, CALLING TRFVPSTS PER
002800*                            REQUEST AND REWRITING PAIR-MASTER
002900* RCN063 ACNFAM 02/05/2012 - SKIP REQUEST RECORDS WITH A BLANK
003000*                            ICP-ID INSTEAD OF ABENDING
003100* RCN099 ACNRTN 11/09/2013 - A REQUEST THAT ASKS FOR THE PAIR'S
003200*                            CURRENT STATUS AGAIN, NOT AN ACTUAL
003300*                            TRANSITION, IS NOW ACCEPTED AS A
003400*                            NO-OP INSTEAD OF REJECTED
003500* RCN118 TMPJP6 22/07/2014 - E-REQUEST 41722 - REPORT REQUESTS
003600*                            FOR A PAIR-ID NOT ON PAIR-MASTER AS
003700*                            REJECTED RATHER THAN IGNORED
003800* RCN140 TMPHLW 03/09/2019 - E-REQUEST 46332 - PRINT ACCEPTED/
003900*                            REJECTED TOTALS AT END OF RUN
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT STATREQ    ASSIGN TO DATABASE-STATREQ
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WK-C-FILE-STATUS.
005800
005900     SELECT PAIRMSTR   ASSIGN TO DATABASE-PAIRMSTR
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS WK-C-FILE-STATUS.
006200
006300     SELECT PAIRMSTN   ASSIGN TO DATABASE-PAIRMSTN
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100***************
007200 FD  STATREQ
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS STATREQ-REC.
007500 01  STATREQ-REC.
007600     05  SRQ-ICP-ID               PIC X(12).
007700     05  SRQ-NEW-STATUS           PIC X(10).
007800     05  FILLER                   PIC X(10).
007900
008000 FD  PAIRMSTR
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS PAIRMSTR-REC.
008300 01  PAIRMSTR-REC.
008400     COPY TFSRICP.
008500
008600 FD  PAIRMSTN
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS PAIRMSTN-REC.
008900 01  PAIRMSTN-REC.
009000     COPY TFSRICP.
009100
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER              PIC X(24)  VALUE
009600     "** PROGRAM GHORSTAT **".
009700
009800*    STANDALONE MASTER-PASS COUNTER - SEPARATE FROM THE REQUEST
009900*    TABLE COUNTS SO A JOB-LOG DUMP CONFIRMS THE PAIR MASTER WAS
010000*    ACTUALLY WALKED ONCE PER RECORD DURING REQUEST APPLICATION.
010100 77  WK-N-SCR-MASTER-CTR PIC 9(07) COMP-3 VALUE ZERO.
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400 COPY FIL3090.
010500 01 WK-C-COMMON.
010600 COPY ASCMWS.
010700 COPY VPSTS.
010800
010900 01  WK-N-REQUEST-TALLIES.
011000     05  WK-N-REQ-READ            PIC 9(05) COMP-3 VALUE ZERO.
011100     05  WK-N-REQ-ACCEPTED        PIC 9(05) COMP-3 VALUE ZERO.
011200     05  WK-N-REQ-REJECTED        PIC 9(05) COMP-3 VALUE ZERO.
011300     05  WK-N-MASTER-COPIED       PIC 9(07) COMP-3 VALUE ZERO.
011400
011500 01  WK-C-REQUEST-TABLE.
011600     05  WK-C-REQUEST-ENTRY       OCCURS 500 TIMES
011700                                   INDEXED BY WK-X-REQ-IDX.
011800         10  WK-T-ICP-ID          PIC X(12).
011900         10  WK-T-NEW-STATUS      PIC X(10).
012000 01  WK-C-REQUEST-TABLE-X REDEFINES WK-C-REQUEST-TABLE.
012100     05  WK-C-REQUEST-ENTRY-X     OCCURS 500 TIMES.
012200         10  WK-T-WHOLE-ENTRY     PIC X(22).
012300 01  WK-N-REQUEST-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
012400
012500 01  WK-C-SWITCH-AREA.
012600     05  WK-C-EOF-REQ             PIC X(01) VALUE "N".
012700         88  WK-C-REQ-AT-END               VALUE "Y".
012800     05  WK-C-EOF-MASTER          PIC X(01) VALUE "N".
012900         88  WK-C-MASTER-AT-END             VALUE "Y".
013000
013100*****************
013200 PROCEDURE DIVISION.
013300*****************
013400 MAIN-MODULE.
013500     PERFORM A000-START-PROGRAM-ROUTINE
013600        THRU A099-START-PROGRAM-ROUTINE-EX.
013700     PERFORM B000-MAIN-PROCESSING
013800        THRU B999-MAIN-PROCESSING-EX.
013900     PERFORM Z000-END-PROGRAM-ROUTINE
014000        THRU Z099-END-PROGRAM-ROUTINE-EX.
014100     GOBACK.
014200
014300*---------------------------------------------------------------*
014400 A000-START-PROGRAM-ROUTINE.
014500*---------------------------------------------------------------*
014600     SET     UPSI-SWITCH-0           TO    OFF.
014700     ACCEPT  WK-C-SYS-DATE-YY        FROM  DATE.
014800     MOVE    WK-C-SYS-DATE-YMD       TO    WK-C-RUN-DATE-X.
014900
015000     OPEN INPUT  STATREQ.
015100     IF NOT WK-C-SUCCESSFUL
015200         DISPLAY "GHORSTAT - OPEN FILE ERROR - STATREQ"
015300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400         GO TO Y900-ABNORMAL-TERMINATION.
015500
015600     OPEN INPUT  PAIRMSTR.
015700     IF NOT WK-C-SUCCESSFUL
015800         DISPLAY "GHORSTAT - OPEN FILE ERROR - PAIRMSTR"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         GO TO Y900-ABNORMAL-TERMINATION.
016100
016200     OPEN OUTPUT PAIRMSTN.
016300     IF NOT WK-C-SUCCESSFUL
016400         DISPLAY "GHORSTAT - OPEN FILE ERROR - PAIRMSTN"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION.
016700*================================================================*
016800 A099-START-PROGRAM-ROUTINE-EX.
016900*================================================================*
017000 EXIT.
017100
017200*----------------------------------------------------------------*
017300 B000-MAIN-PROCESSING.
017400*----------------------------------------------------------------*
017500     PERFORM C100-LOAD-REQUEST-TABLE
017600        THRU C199-LOAD-REQUEST-TABLE-EX
017700        UNTIL WK-C-REQ-AT-END.
017800
017900     PERFORM C500-COPY-MASTER-RECORD
018000        THRU C599-COPY-MASTER-RECORD-EX.
018100     PERFORM D100-APPLY-REQUESTS
018200        THRU D199-APPLY-REQUESTS-EX
018300        UNTIL WK-C-MASTER-AT-END.
018400
018500     DISPLAY "GHORSTAT - REQUESTS READ     : " WK-N-REQ-READ.
018600     DISPLAY "GHORSTAT - REQUESTS ACCEPTED : " WK-N-REQ-ACCEPTED.
018700     DISPLAY "GHORSTAT - REQUESTS REJECTED : " WK-N-REQ-REJECTED.
018800     DISPLAY "GHORSTAT - PAIR RECORDS COPIED: " WK-N-MASTER-COPIED.
018900     DISPLAY "GHORSTAT - MASTER PASSES      : " WK-N-SCR-MASTER-CTR.
019000 B999-MAIN-PROCESSING-EX.
019100 EXIT.
019200
019300*----------------------------------------------------------------*
019400 C100-LOAD-REQUEST-TABLE.
019500*----------------------------------------------------------------*
019600     READ STATREQ
019700         AT END
019800             SET WK-C-REQ-AT-END TO TRUE
019900             GO TO C199-LOAD-REQUEST-TABLE-EX
020000     END-READ.
020100     IF      SRQ-ICP-ID = SPACES
020200             GO TO C199-LOAD-REQUEST-TABLE-EX.
020300
020400     ADD     1                   TO    WK-N-REQ-READ.
020500     IF      WK-N-REQUEST-COUNT  <     500
020600             ADD 1               TO    WK-N-REQUEST-COUNT
020700             MOVE SRQ-ICP-ID     TO
020800                 WK-T-ICP-ID (WK-N-REQUEST-COUNT)
020900             MOVE SRQ-NEW-STATUS TO
021000                 WK-T-NEW-STATUS (WK-N-REQUEST-COUNT)
021100     END-IF.
021200*================================================================*
021300 C199-LOAD-REQUEST-TABLE-EX.
021400*================================================================*
021500 EXIT.
021600
021700*----------------------------------------------------------------*
021800 C500-COPY-MASTER-RECORD.
021900*----------------------------------------------------------------*
022000     READ PAIRMSTR
022100         AT END
022200             SET WK-C-MASTER-AT-END TO TRUE
022300     END-READ.
022400*================================================================*
022500 C599-COPY-MASTER-RECORD-EX.
022600*================================================================*
022700 EXIT.
022800
022900*----------------------------------------------------------------*
023000*D100-APPLY-REQUESTS - FOR THE CURRENT PAIRMSTR RECORD, APPLY   *
023100*                      ANY MATCHING REQUEST, THEN WRITE THE     *
023200*                      (POSSIBLY UPDATED) RECORD TO PAIRMSTN.   *
023300*----------------------------------------------------------------*
023400 D100-APPLY-REQUESTS.
023500     ADD     1                   TO    WK-N-SCR-MASTER-CTR.
023600     SET     WK-X-REQ-IDX        TO    1.
023700     SEARCH  WK-C-REQUEST-ENTRY
023800         WHEN WK-T-ICP-ID (WK-X-REQ-IDX) = TFSRICP-ID
023900              OF PAIRMSTR-REC
024000              PERFORM D200-TRANSITION-ONE-PAIR
024100                 THRU D299-TRANSITION-ONE-PAIR-EX
024200     END-SEARCH.
024300
024400     WRITE   PAIRMSTN-REC        FROM  PAIRMSTR-REC.
024500     ADD     1                   TO    WK-N-MASTER-COPIED.
024600     PERFORM C500-COPY-MASTER-RECORD
024700        THRU C599-COPY-MASTER-RECORD-EX.
024800 D199-APPLY-REQUESTS-EX.
024900 EXIT.
025000
025100*----------------------------------------------------------------*
025200 D200-TRANSITION-ONE-PAIR.
025300*----------------------------------------------------------------*
025400     MOVE    TFSRICP-ID OF PAIRMSTR-REC
025500                                  TO    WK-C-VPSTS-ICP-ID.
025600     MOVE    TFSRICP-STATUS OF PAIRMSTR-REC
025700                                  TO    WK-C-VPSTS-CUR-STATUS.
025800     MOVE    WK-T-NEW-STATUS (WK-X-REQ-IDX)
025900                                  TO    WK-C-VPSTS-NEW-STATUS.
026000
026100     CALL    "TRFVPSTS"          USING WK-C-VPSTS-RECORD.
026200
026300     IF      WK-C-VPSTS-WAS-ACCEPTED
026400             MOVE WK-C-VPSTS-RSLT-STATUS
026500                                  TO    TFSRICP-STATUS
026600                                        OF PAIRMSTR-REC
026700             ADD 1               TO    WK-N-REQ-ACCEPTED
026800     ELSE
026900             ADD 1               TO    WK-N-REQ-REJECTED
027000     END-IF.
027100*================================================================*
027200 D299-TRANSITION-ONE-PAIR-EX.
027300*================================================================*
027400 EXIT.
027500
027600*-----------------------------------------------------------------
027700*                   PROGRAM SUBROUTINE                         *
027800*-----------------------------------------------------------------
027900 Y900-ABNORMAL-TERMINATION.
028000     SET     UPSI-SWITCH-0           TO      ON.
028100     PERFORM Z000-END-PROGRAM-ROUTINE
028200        THRU Z099-END-PROGRAM-ROUTINE-EX.
028300     GOBACK.
028400
028500 Z000-END-PROGRAM-ROUTINE.
028600     CLOSE   STATREQ PAIRMSTR PAIRMSTN.
028700     IF      NOT WK-C-SUCCESSFUL
028800             DISPLAY "GHORSTAT - CLOSE FILE ERROR"
028900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
029000
029100*---------------------------------------------------------------*
029200 Z099-END-PROGRAM-ROUTINE-EX.
029300*---------------------------------------------------------------*
029400     EXIT.
029500
029600******************************************************************
029700*************** END OF PROGRAM SOURCE - GHORSTAT ***************
029800******************************************************************
