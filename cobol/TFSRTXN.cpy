000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* RCN001 12/03/2001 ACNSGT QUORYX R1 - INITIAL VERSION
000500* RCN037 08/06/2006 TMPJZM QUORYX R2 - ADD TXN-MATCHED-ID FOR
000600*                          CROSS-PROVIDER RECONCILIATION LINKAGE
000700* RCN100 19/10/2010 ACNRTN ADD TFSRTXN-PROVIDER TO DISTINGUISH
000800*                          MULTIPLE UPSTREAM PROVIDER FEEDS
000900*****************************************************************
001000
001100 05  TFSRTXN-RECORD              PIC X(211).
001200 05  TFSRTXN-RECORD              PIC X(220).
001300 05  TFSRTXN-RECORD              PIC X(229).
001400
001500*****************************************************************
001600* I-O FORMAT: TFSRTXNR
001700* FROM FILE TFSRTXN  OF LIBRARY QXRECON
001800* INTERCOMPANY RECONCILIATION - TRANSACTION MASTER/EXTRACT
001900*****************************************************************
002000
002100 05  TFSRTXNR REDEFINES TFSRTXN-RECORD.
002200
002300RCN001*
002400     06  TFSRTXN-TXN-ID             PIC X(12).
002500*        INTERNAL TRANSACTION KEY - UNIQUE
002600
002700     06  TFSRTXN-EXTERNAL-ID        PIC X(20).
002800*        ID ASSIGNED BY THE EXTERNAL ACCOUNTING SYSTEM
002900
003000     06  TFSRTXN-PROVIDER           PIC X(10).
003100*        SOURCE SYSTEM
003200*        XERO       : XERO
003300*        QUICKBOOKS : QUICKBOOKS
003400
003500     06  TFSRTXN-ENTITY-ID          PIC X(12).
003600*        OWNING ENTITY KEY - SPACES = NONE
003700
003800     06  TFSRTXN-AMOUNT             PIC S9(11)V9(2).
003900*        TRANSACTION TOTAL, SIGNED, 2 DECIMALS
004000
004100     06  TFSRTXN-CURRENCY           PIC X(03).
004200*        ISO CURRENCY CODE - DEFAULT USD
004300
004400     06  TFSRTXN-DESCRIPTION        PIC X(50).
004500*        FREE TEXT - FIRST LINE-ITEM DESCRIPTION
004600
004700     06  TFSRTXN-CONTACT-NAME       PIC X(30).
004800*        COUNTERPARTY NAME
004900
005000     06  TFSRTXN-ACCOUNT-CODE       PIC X(10).
005100*        BANK ACCOUNT CODE
005200
005300     06  TFSRTXN-TYPE               PIC X(10).
005400         88  TFSRTXN-IS-SPEND                VALUE "SPEND".
005500         88  TFSRTXN-IS-RECEIVE              VALUE "RECEIVE".
005600*        SPEND OR RECEIVE - SPACES = UNKNOWN
005700
005800     06  TFSRTXN-REFERENCE          PIC X(20).
005900*        REFERENCE NUMBER USED FOR INTERCOMPANY PAIRING
006000
006100RCN100*
006200     06  TFSRTXN-DATE               PIC 9(08).
006300*        TRANSACTION DATE CCYYMMDD
006400
006500     06  TFSRTXN-STATUS             PIC X(10).
006600         88  TFSRTXN-PENDING                 VALUE "PENDING".
006700         88  TFSRTXN-MATCHED                 VALUE "MATCHED".
006800         88  TFSRTXN-UNMATCHED               VALUE "UNMATCHED".
006900         88  TFSRTXN-DISPUTED                VALUE "DISPUTED".
007000
007100RCN037*
007200     06  TFSRTXN-MATCHED-ID         PIC X(12).
007300*        TXN-ID OF THE MATCHED COUNTERPART - SPACES = NONE
007400
007500     06  FILLER                     PIC X(09).
007600* -----------------------------------------------------------
