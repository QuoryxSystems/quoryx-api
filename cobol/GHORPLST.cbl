000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHORPLST.
000500 AUTHOR.         ACNESQ.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   24 JAN 2019.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*DESCRIPTION : RECONCILIATION PAIR LISTING (U6).  THE ENTITY FILE
001100*              AND THE TRANSACTION MASTER ARE EACH LOADED WHOLE
001200*              INTO WORKING STORAGE TABLES ON START-UP, FOR
001300*              ENTITY-NAME AND EXTERNAL-REFERENCE LOOKUP.  THE
001400*              INTERCOMPANY PAIR MASTER IS THEN READ ONCE AND ONE
001500*              DETAIL LINE IS PRINTED PER PAIR.  UPSI-0 ON
001600*              RESTRICTS THE LISTING TO PAIRS OF ONE STATUS ONLY
001700*              (THE STATUS VALUE IS TAKEN FROM WK-C-STATUS-FILTER,
001800*              SET AT A000 FROM A ONE-CARD PARAMETER FILE) - WITH
001900*              UPSI-0 OFF EVERY PAIR ON THE MASTER IS LISTED.
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* MOD.#  INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* SGX201 ACNESQ 24/01/2019 - SGX PTS2 PHASE 2 - INITIAL VERSION
002600*                            (AS TRFVGLAC, A GL ACCOUNT/PAYMENT
002700*                            MODE VALIDATION SUBROUTINE - NOT
002800*                            PART OF RECONCILIATION)
002900* RCN190 TMPRVC 05/04/2021 - E-REQUEST 49311 - REBUILT AS THE
003000*                            RECONCILIATION PAIR LISTING.  THE
003100*                            GL ACCOUNT LOOKUP THIS PROGRAM USED
003200*                            TO PERFORM IS RETIRED - NO CALLER
003300*                            OF THE OLD LINKAGE REMAINS
003400* RCN191 ACNMFT 14/04/2021 - E-REQUEST 49311 - ADD THE OPTIONAL
003500*                            STATUS FILTER (WK-C-STATUS-FILTER)
003600*                            CONTROLLED BY UPSI-0
003700*----------------------------------------------------------------*
003800*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PARMCARD  ASSIGN TO DATABASE-PARMCARD
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WK-C-FILE-STATUS.
005500
005600     SELECT PAIRMSTR  ASSIGN TO DATABASE-PAIRMSTR
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS WK-C-FILE-STATUS.
005900
006000     SELECT ENTFILE   ASSIGN TO DATABASE-ENTFILE
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300
006400     SELECT TXNMSTR   ASSIGN TO DATABASE-TXNMSTR
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700
006800     SELECT PAIRRPT   ASSIGN TO DATABASE-PAIRRPT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600***************
007700 FD  PARMCARD
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS PARMCARD-REC.
008000 01  PARMCARD-REC              PIC X(10).
008100
008200 FD  PAIRMSTR
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS PAIRMSTR-REC.
008500 01  PAIRMSTR-REC.
008600     COPY TFSRICP.
008700
008800 FD  ENTFILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS ENTFILE-REC.
009100 01  ENTFILE-REC.
009200     COPY TFSRENT.
009300
009400 FD  TXNMSTR
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS TXNMSTR-REC.
009700 01  TXNMSTR-REC.
009800     COPY TFSRTXN.
009900
010000 FD  PAIRRPT
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS PAIRRPT-REC.
010300 01  PAIRRPT-REC               PIC X(132).
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                  PIC X(024) VALUE
010900     "** PROGRAM GHORPLST **".
011000
011100*    STANDALONE PAIR-PASS COUNTER - SEPARATE FROM THE READ/PRINT
011200*    TALLIES SO A JOB-LOG DUMP CONFIRMS B000 RAN ONE PASS PER
011300*    PAIR MASTER RECORD REGARDLESS OF THE STATUS FILTER.
011400 77  WK-N-SCR-PAIR-CTR       PIC 9(07) COMP-3 VALUE ZERO.
011500
011600* ------------------ PROGRAM WORKING STORAGE -------------------*
011700 COPY FIL3090.
011800 01 WK-C-COMMON.
011900 COPY ASCMWS.
012000
012100 01  WK-C-STATUS-FILTER        PIC X(10) VALUE SPACES.
012200
012300* -------------- ENTITY NAME TABLE - WHOLE OF ENTITY FILE -------*
012400 01  WK-C-ENTITY-TABLE.
012500     05  WK-C-ENTITY-ENTRY        OCCURS 500 TIMES
012600                                   INDEXED BY WK-X-ENT-IDX.
012700         10  WK-T-ENT-ID          PIC X(12).
012800         10  WK-T-ENT-NAME        PIC X(30).
012900 01  WK-C-ENTITY-TABLE-X REDEFINES WK-C-ENTITY-TABLE.
013000     05  WK-C-ENTITY-ENTRY-X      OCCURS 500 TIMES.
013100         10  WK-T-ENT-WHOLE-ENTRY PIC X(42).
013200 01  WK-N-ENTITY-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
013300
013400* -------------- TRANSACTION TABLE - WHOLE OF TXN MASTER --------*
013500* -------------- USED ONLY TO RESOLVE A PAIR'S REFERENCE --------*
013600 01  WK-C-MASTER-TABLE.
013700     05  WK-C-MASTER-ENTRY        OCCURS 3000 TIMES
013800                                   INDEXED BY WK-X-TXN-IDX.
013900         10  WK-T-TXN-EXTERNAL-ID PIC X(20).
014000         10  WK-T-TXN-REFERENCE   PIC X(20).
014100 01  WK-C-MASTER-TABLE-X REDEFINES WK-C-MASTER-TABLE.
014200     05  WK-C-MASTER-ENTRY-X      OCCURS 3000 TIMES.
014300         10  WK-T-TXN-WHOLE-ENTRY PIC X(40).
014400 01  WK-N-MASTER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
014500
014600* -------------- REPORT PRINT LINE -------------------------------*
014700 01  WK-C-PRINT-LINE.
014800     05  WK-C-PL-REFERENCE        PIC X(20).
014900     05  FILLER                   PIC X(01).
015000     05  WK-C-PL-SOURCE-ENT       PIC X(20).
015100     05  FILLER                   PIC X(01).
015200     05  WK-C-PL-TARGET-ENT       PIC X(20).
015300     05  FILLER                   PIC X(01).
015400     05  WK-C-PL-AMOUNT           PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
015500     05  FILLER                   PIC X(01).
015600     05  WK-C-PL-CURRENCY         PIC X(03).
015700     05  FILLER                   PIC X(01).
015800     05  WK-C-PL-STATUS           PIC X(10).
015900     05  FILLER                   PIC X(01).
016000     05  WK-C-PL-DATE             PIC X(10).
016100     05  FILLER                   PIC X(19).
016200
016300 01  WK-C-CURRENT-ENTITY-ID       PIC X(12).
016400 01  WK-C-CURRENT-ENT-NAME        PIC X(30).
016500 01  WK-C-CURRENT-EXTERNAL-ID     PIC X(20).
016600 01  WK-C-CURRENT-REFERENCE       PIC X(20).
016700 01  WK-C-HOLD-SOURCE-ENT         PIC X(30).
016800 01  WK-C-HOLD-TARGET-ENT         PIC X(30).
016900
017000 01  WK-C-DATE-EDIT.
017100     05  WK-N-DATE-EDIT-NUM       PIC 9(08).
017200     05  WK-C-DATE-EDIT-X REDEFINES WK-N-DATE-EDIT-NUM.
017300         10  WK-C-DATE-EDIT-CCYY  PIC X(04).
017400         10  WK-C-DATE-EDIT-MM    PIC X(02).
017500         10  WK-C-DATE-EDIT-DD    PIC X(02).
017600 01  WK-C-DATE-EDIT-OUT           PIC X(10).
017700
017800 01  WK-C-SWITCH-AREA.
017900     05  WK-C-EOF-ENTITY          PIC X(01) VALUE "N".
018000         88  WK-C-ENTITY-AT-END             VALUE "Y".
018100     05  WK-C-EOF-TXN             PIC X(01) VALUE "N".
018200         88  WK-C-TXN-AT-END                 VALUE "Y".
018300     05  WK-C-EOF-PAIR            PIC X(01) VALUE "N".
018400         88  WK-C-PAIR-AT-END                VALUE "Y".
018500     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
018600         88  WK-C-ENTITY-WAS-FOUND            VALUE "Y".
018700     05  WK-C-TXN-FOUND-SW        PIC X(01) VALUE "N".
018800         88  WK-C-TXN-WAS-FOUND               VALUE "Y".
018900
019000 01  WK-N-RUN-TALLIES.
019100     05  WK-N-TOT-PAIRS-READ      PIC 9(07) COMP-3 VALUE ZERO.
019200     05  WK-N-TOT-PAIRS-PRINTED   PIC 9(07) COMP-3 VALUE ZERO.
019300
019400*****************
019500 PROCEDURE DIVISION.
019600*****************
019700 MAIN-MODULE.
019800     PERFORM A000-START-PROGRAM-ROUTINE
019900        THRU A099-START-PROGRAM-ROUTINE-EX.
020000     PERFORM B000-MAIN-PROCESSING
020100        THRU B999-MAIN-PROCESSING-EX
020200        UNTIL WK-C-PAIR-AT-END.
020300     PERFORM E900-PRINT-TRAILER
020400        THRU E999-PRINT-TRAILER-EX.
020500     PERFORM Z000-END-PROGRAM-ROUTINE
020600        THRU Z099-END-PROGRAM-ROUTINE-EX.
020700     GOBACK.
020800
020900*---------------------------------------------------------------*
021000 A000-START-PROGRAM-ROUTINE.
021100*---------------------------------------------------------------*
021200     SET     UPSI-SWITCH-0           TO      OFF.
021300     ACCEPT  WK-C-SYS-DATE-YY        FROM    DATE.
021400     MOVE    WK-C-SYS-DATE-YMD       TO      WK-C-RUN-DATE-X.
021500
021600*    --- AN OPTIONAL ONE-CARD PARAMETER FILE CARRIES THE STATUS
021700*    --- TO FILTER ON.  IF THE FILE IS EMPTY OR MISSING THE
021800*    --- LISTING RUNS UNFILTERED AND UPSI-0 STAYS OFF.
021900     OPEN INPUT  PARMCARD.
022000     IF      WK-C-SUCCESSFUL
022100             READ PARMCARD
022200                 AT END
022300                     CONTINUE
022400                 NOT AT END
022500                     MOVE PARMCARD-REC (1:10) TO
022600                         WK-C-STATUS-FILTER
022700                     SET UPSI-SWITCH-0 TO ON
022800             END-READ
022900             CLOSE PARMCARD
023000     END-IF.
023100
023200     OPEN INPUT  ENTFILE.
023300     IF NOT WK-C-SUCCESSFUL
023400         DISPLAY "GHORPLST - OPEN FILE ERROR - ENTFILE"
023500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600         GO TO Y900-ABNORMAL-TERMINATION.
023700
023800     PERFORM D100-LOAD-ENTITY-TABLE
023900        THRU D199-LOAD-ENTITY-TABLE-EX
024000        UNTIL WK-C-ENTITY-AT-END.
024100     CLOSE   ENTFILE.
024200
024300     OPEN INPUT  TXNMSTR.
024400     IF NOT WK-C-SUCCESSFUL
024500         DISPLAY "GHORPLST - OPEN FILE ERROR - TXNMSTR"
024600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024700         GO TO Y900-ABNORMAL-TERMINATION.
024800
024900     PERFORM D300-LOAD-MASTER-TABLE
025000        THRU D399-LOAD-MASTER-TABLE-EX
025100        UNTIL WK-C-TXN-AT-END.
025200     CLOSE   TXNMSTR.
025300
025400     OPEN INPUT  PAIRMSTR.
025500     IF NOT WK-C-SUCCESSFUL
025600         DISPLAY "GHORPLST - OPEN FILE ERROR - PAIRMSTR"
025700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025800         GO TO Y900-ABNORMAL-TERMINATION.
025900
026000     OPEN OUTPUT PAIRRPT.
026100     IF NOT WK-C-SUCCESSFUL
026200         DISPLAY "GHORPLST - OPEN FILE ERROR - PAIRRPT"
026300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026400         GO TO Y900-ABNORMAL-TERMINATION.
026500
026600     PERFORM E100-PRINT-HEADER
026700        THRU E199-PRINT-HEADER-EX.
026800
026900     PERFORM C100-READ-PAIR-RECORD
027000        THRU C199-READ-PAIR-RECORD-EX.
027100*================================================================*
027200 A099-START-PROGRAM-ROUTINE-EX.
027300*================================================================*
027400 EXIT.
027500
027600*----------------------------------------------------------------*
027700 D100-LOAD-ENTITY-TABLE.
027800*----------------------------------------------------------------*
027900     READ    ENTFILE
028000         AT END
028100             SET WK-C-ENTITY-AT-END TO TRUE
028200             GO TO D199-LOAD-ENTITY-TABLE-EX
028300     END-READ.
028400     IF      WK-N-ENTITY-COUNT   <     500
028500             ADD 1                TO    WK-N-ENTITY-COUNT
028600             MOVE TFSRENT-ENT-ID  OF ENTFILE-REC TO
028700                 WK-T-ENT-ID (WK-N-ENTITY-COUNT)
028800             MOVE TFSRENT-ORG-NAME OF ENTFILE-REC TO
028900                 WK-T-ENT-NAME (WK-N-ENTITY-COUNT)
029000     ELSE
029100             DISPLAY "GHORPLST - ENTITY TABLE FULL - ENT-ID "
029200                TFSRENT-ENT-ID OF ENTFILE-REC " IGNORED"
029300     END-IF.
029400*================================================================*
029500 D199-LOAD-ENTITY-TABLE-EX.
029600*================================================================*
029700 EXIT.
029800
029900*----------------------------------------------------------------*
030000 D300-LOAD-MASTER-TABLE.
030100*----------------------------------------------------------------*
030200     READ    TXNMSTR
030300         AT END
030400             SET WK-C-TXN-AT-END TO TRUE
030500             GO TO D399-LOAD-MASTER-TABLE-EX
030600     END-READ.
030700     IF      WK-N-MASTER-COUNT   <     3000
030800             ADD 1                TO    WK-N-MASTER-COUNT
030900             MOVE TFSRTXN-EXTERNAL-ID OF TXNMSTR-REC TO
031000                 WK-T-TXN-EXTERNAL-ID (WK-N-MASTER-COUNT)
031100             MOVE TFSRTXN-REFERENCE OF TXNMSTR-REC TO
031200                 WK-T-TXN-REFERENCE (WK-N-MASTER-COUNT)
031300     ELSE
031400             DISPLAY "GHORPLST - MASTER TABLE FULL - EXTL-ID "
031500                TFSRTXN-EXTERNAL-ID OF TXNMSTR-REC " IGNORED"
031600     END-IF.
031700*================================================================*
031800 D399-LOAD-MASTER-TABLE-EX.
031900*================================================================*
032000 EXIT.
032100
032200*----------------------------------------------------------------*
032300 B000-MAIN-PROCESSING.
032400*----------------------------------------------------------------*
032500     ADD     1                   TO    WK-N-SCR-PAIR-CTR.
032600     IF      NOT UPSI-SWITCH-0
032700             OR  TFSRICP-STATUS OF PAIRMSTR-REC =
032800                 WK-C-STATUS-FILTER
032900             PERFORM E400-PRINT-ONE-PAIR
033000                THRU E499-PRINT-ONE-PAIR-EX
033100     END-IF.
033200     PERFORM C100-READ-PAIR-RECORD
033300        THRU C199-READ-PAIR-RECORD-EX.
033400 B999-MAIN-PROCESSING-EX.
033500 EXIT.
033600
033700*----------------------------------------------------------------*
033800 C100-READ-PAIR-RECORD.
033900*----------------------------------------------------------------*
034000     READ    PAIRMSTR
034100         AT END
034200             SET WK-C-PAIR-AT-END TO TRUE
034300         NOT AT END
034400             ADD 1 TO WK-N-TOT-PAIRS-READ
034500     END-READ.
034600*================================================================*
034700 C199-READ-PAIR-RECORD-EX.
034800*================================================================*
034900 EXIT.
035000
035100*----------------------------------------------------------------*
035200*C350-LOOKUP-ENTITY-NAME - WHEN THE ENTITY IS NOT ON THE ENTITY  *
035300*                  FILE, THE ID ITSELF STANDS IN FOR THE NAME.   *
035400*----------------------------------------------------------------*
035500 C350-LOOKUP-ENTITY-NAME.
035600     MOVE    "N"                 TO    WK-C-FOUND-SW.
035700     SET     WK-X-ENT-IDX        TO    1.
035800     SEARCH  WK-C-ENTITY-ENTRY
035900         WHEN WK-T-ENT-ID (WK-X-ENT-IDX) =
036000              WK-C-CURRENT-ENTITY-ID
036100              SET WK-C-ENTITY-WAS-FOUND TO TRUE
036200     END-SEARCH.
036300
036400     IF      WK-C-ENTITY-WAS-FOUND
036500             MOVE WK-T-ENT-NAME (WK-X-ENT-IDX) TO
036600                 WK-C-CURRENT-ENT-NAME
036700     ELSE
036800             MOVE SPACES         TO    WK-C-CURRENT-ENT-NAME
036900             MOVE WK-C-CURRENT-ENTITY-ID TO
037000                 WK-C-CURRENT-ENT-NAME
037100     END-IF.
037200*================================================================*
037300 C359-LOOKUP-ENTITY-NAME-EX.
037400*================================================================*
037500 EXIT.
037600
037700*----------------------------------------------------------------*
037800*C500-LOOKUP-REFERENCE - THE PAIR'S REFERENCE IS THE REFERENCE   *
037900*                  CARRIED BY THE SOURCE LEG'S ORIGINAL          *
038000*                  TRANSACTION, FOUND VIA ITS EXTERNAL ID.       *
038100*----------------------------------------------------------------*
038200 C500-LOOKUP-REFERENCE.
038300     MOVE    "N"                 TO    WK-C-TXN-FOUND-SW.
038400     SET     WK-X-TXN-IDX        TO    1.
038500     SEARCH  WK-C-MASTER-ENTRY
038600         WHEN WK-T-TXN-EXTERNAL-ID (WK-X-TXN-IDX) =
038700              WK-C-CURRENT-EXTERNAL-ID
038800              SET WK-C-TXN-WAS-FOUND TO TRUE
038900     END-SEARCH.
039000
039100     IF      WK-C-TXN-WAS-FOUND
039200             MOVE WK-T-TXN-REFERENCE (WK-X-TXN-IDX) TO
039300                 WK-C-CURRENT-REFERENCE
039400     ELSE
039500             MOVE SPACES         TO    WK-C-CURRENT-REFERENCE
039600     END-IF.
039700*================================================================*
039800 C599-LOOKUP-REFERENCE-EX.
039900*================================================================*
040000 EXIT.
040100
040200*----------------------------------------------------------------*
040300 E100-PRINT-HEADER.
040400*----------------------------------------------------------------*
040500     MOVE    SPACES              TO    PAIRRPT-REC.
040600     MOVE    "QUORYX GROUP RECONCILIATION - PAIR LISTING"
040700                                  TO    PAIRRPT-REC.
040800     WRITE   PAIRRPT-REC.
040900
041000     MOVE    SPACES              TO    PAIRRPT-REC.
041100     STRING  "RUN DATE : "
041200             WK-C-RUN-DATE-CCYY  "-"
041300             WK-C-RUN-DATE-MM    "-"
041400             WK-C-RUN-DATE-DD
041500             DELIMITED BY SIZE   INTO  PAIRRPT-REC.
041600     WRITE   PAIRRPT-REC.
041700
041800     MOVE    SPACES              TO    PAIRRPT-REC.
041900     WRITE   PAIRRPT-REC.
042000
042100     MOVE    SPACES              TO    PAIRRPT-REC.
042200     STRING  "REFERENCE           SOURCE ENTITY       "
042300             "TARGET ENTITY                AMOUNT CUR "
042400             "STATUS     DATE"
042500             DELIMITED BY SIZE   INTO  PAIRRPT-REC.
042600     WRITE   PAIRRPT-REC.
042700*================================================================*
042800 E199-PRINT-HEADER-EX.
042900*================================================================*
043000 EXIT.
043100
043200 E400-PRINT-ONE-PAIR.
043300     MOVE    TFSRICP-SOURCE-TXN-ID OF PAIRMSTR-REC TO
043400             WK-C-CURRENT-EXTERNAL-ID.
043500     PERFORM C500-LOOKUP-REFERENCE
043600        THRU C599-LOOKUP-REFERENCE-EX.
043700
043800     MOVE    TFSRICP-SOURCE-ENT-ID OF PAIRMSTR-REC TO
043900             WK-C-CURRENT-ENTITY-ID.
044000     PERFORM C350-LOOKUP-ENTITY-NAME
044100        THRU C359-LOOKUP-ENTITY-NAME-EX.
044200     MOVE    WK-C-CURRENT-ENT-NAME TO WK-C-HOLD-SOURCE-ENT.
044300
044400     MOVE    TFSRICP-TARGET-ENT-ID OF PAIRMSTR-REC TO
044500             WK-C-CURRENT-ENTITY-ID.
044600     PERFORM C350-LOOKUP-ENTITY-NAME
044700        THRU C359-LOOKUP-ENTITY-NAME-EX.
044800     MOVE    WK-C-CURRENT-ENT-NAME TO WK-C-HOLD-TARGET-ENT.
044900
045000     MOVE    SPACES               TO   WK-C-PRINT-LINE.
045100     MOVE    WK-C-CURRENT-REFERENCE TO WK-C-PL-REFERENCE.
045200     MOVE    WK-C-HOLD-SOURCE-ENT  TO   WK-C-PL-SOURCE-ENT.
045300     MOVE    WK-C-HOLD-TARGET-ENT  TO   WK-C-PL-TARGET-ENT.
045400     MOVE    TFSRICP-AMOUNT OF PAIRMSTR-REC TO WK-C-PL-AMOUNT.
045500     MOVE    TFSRICP-CURRENCY OF PAIRMSTR-REC TO
045600             WK-C-PL-CURRENCY.
045700     MOVE    TFSRICP-STATUS OF PAIRMSTR-REC TO WK-C-PL-STATUS.
045800
045900     MOVE    TFSRICP-TXN-DATE OF PAIRMSTR-REC TO
046000             WK-N-DATE-EDIT-NUM.
046100     STRING  WK-C-DATE-EDIT-CCYY "-" WK-C-DATE-EDIT-MM "-"
046200             WK-C-DATE-EDIT-DD
046300             DELIMITED BY SIZE   INTO  WK-C-DATE-EDIT-OUT.
046400     MOVE    WK-C-DATE-EDIT-OUT  TO    WK-C-PL-DATE.
046500
046600     WRITE   PAIRRPT-REC         FROM  WK-C-PRINT-LINE.
046700     ADD     1                   TO    WK-N-TOT-PAIRS-PRINTED.
046800*================================================================*
046900 E499-PRINT-ONE-PAIR-EX.
047000*================================================================*
047100 EXIT.
047200
047300*----------------------------------------------------------------*
047400 E900-PRINT-TRAILER.
047500*----------------------------------------------------------------*
047600     MOVE    SPACES              TO    PAIRRPT-REC.
047700     WRITE   PAIRRPT-REC.
047800
047900     MOVE    SPACES              TO    PAIRRPT-REC.
048000     STRING  "TOTAL PAIRS LISTED : " WK-N-TOT-PAIRS-PRINTED
048100             DELIMITED BY SIZE   INTO  PAIRRPT-REC.
048200     WRITE   PAIRRPT-REC.
048300*================================================================*
048400 E999-PRINT-TRAILER-EX.
048500*================================================================*
048600 EXIT.
048700
048800*-----------------------------------------------------------------
048900*                   PROGRAM SUBROUTINE                         *
049000*-----------------------------------------------------------------
049100 Y900-ABNORMAL-TERMINATION.
049200     SET     UPSI-SWITCH-0           TO      ON.
049300     PERFORM Z000-END-PROGRAM-ROUTINE
049400        THRU Z099-END-PROGRAM-ROUTINE-EX.
049500     GOBACK.
049600
049700 Z000-END-PROGRAM-ROUTINE.
049800     DISPLAY "GHORPLST - PAIRS READ             : "
049900        WK-N-TOT-PAIRS-READ.
050000     DISPLAY "GHORPLST - PAIRS PRINTED           : "
050100        WK-N-TOT-PAIRS-PRINTED.
050200     DISPLAY "GHORPLST - MAIN-PROCESSING PASSES  : "
050300        WK-N-SCR-PAIR-CTR.
050400     CLOSE   PAIRMSTR PAIRRPT.
050500     IF      NOT WK-C-SUCCESSFUL
050600             DISPLAY "GHORPLST - CLOSE FILE ERROR"
050700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
050800
050900*---------------------------------------------------------------*
051000 Z099-END-PROGRAM-ROUTINE-EX.
051100*---------------------------------------------------------------*
051200 EXIT.
051300
051400******************************************************************
051500*************** END OF PROGRAM SOURCE - GHORPLST ***************
051600******************************************************************
