000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHORSUMM.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   23 SEP 2002.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*DESCRIPTION : RECONCILIATION SUMMARY REPORT (U5).  THE WHOLE OF
001100*              THE ENTITY FILE IS LOADED FOR NAME LOOKUP, THEN
001200*              THE INTERCOMPANY PAIR MASTER IS READ ONCE.  EVERY
001300*              PAIR ADDS TO THE GLOBAL UNMATCHED/MATCHED/
001400*              RECONCILED COUNTS AND, FOR BOTH ITS SOURCE AND
001500*              ITS TARGET ENTITY, TO THAT ENTITY'S OWN COUNTS -
001600*              A PAIR BETWEEN TWO ENTITIES IS THEREFORE COUNTED
001700*              TWICE AT THE ENTITY LEVEL BUT ONLY ONCE IN THE
001800*              GLOBAL TOTAL.  THE PER-ENTITY SECTION PRINTS IN
001900*              ASCENDING ENTITY NAME ORDER.
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* MOD.#  INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* RCN003 ACNSGT 23/09/2002 - QUORYX R1 - INITIAL VERSION (AS
002600*                            TRFXGSPA, A SYSTEM PARAMETER LOOKUP
002700*                            ROUTINE - NOT PART OF RECONCILIATION)
002800* RCN180 TMPRVC 15/03/2021 - E-REQUEST 49311 - REBUILT AS THE
002900*                            RECONCILIATION SUMMARY REPORT.  THE
003000*                            PARAMETER FILE LOOKUP THIS PROGRAM
003100*                            USED TO PERFORM IS RETIRED - NO
003200*                            CALLER OF THE OLD LINKAGE REMAINS
003300* RCN181 ACNMFT 29/03/2021 - E-REQUEST 49311 - ADD THE ENTITY
003400*                            TALLY TABLE AND THE NAME-ORDER SORT
003500*                            PASS (D800) FOR THE PER-ENTITY
003600*                            SECTION OF THE REPORT
003700*----------------------------------------------------------------*
003800*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PAIRMSTR   ASSIGN TO DATABASE-PAIRMSTR
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS WK-C-FILE-STATUS.
005500
005600     SELECT ENTFILE    ASSIGN TO DATABASE-ENTFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WK-C-FILE-STATUS.
005900
006000     SELECT SUMMRPT    ASSIGN TO DATABASE-SUMMRPT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  PAIRMSTR
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS PAIRMSTR-REC.
007200 01  PAIRMSTR-REC.
007300     COPY TFSRICP.
007400
007500 FD  ENTFILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS ENTFILE-REC.
007800 01  ENTFILE-REC.
007900     COPY TFSRENT.
008000
008100 FD  SUMMRPT
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS SUMMRPT-REC.
008400 01  SUMMRPT-REC              PIC X(132).
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  F                   PIC X(024) VALUE
009000     "** PROGRAM GHORSUMM **".
009100
009200*    STANDALONE PAIR-PASS COUNTER - SEPARATE FROM THE GLOBAL AND
009300*    PER-ENTITY TALLY GROUPS SO A JOB-LOG DUMP CONFIRMS B000 RAN
009400*    ONE PASS PER PAIR MASTER RECORD READ.
009500 77  WK-N-SCR-PAIR-CTR   PIC 9(07) COMP-3 VALUE ZERO.
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 COPY FIL3090.
009900 01 WK-C-COMMON.
010000 COPY ASCMWS.
010100
010200* -------------- ENTITY NAME TABLE - WHOLE OF ENTITY FILE -------*
010300 01  WK-C-ENTITY-TABLE.
010400     05  WK-C-ENTITY-ENTRY        OCCURS 500 TIMES
010500                                   INDEXED BY WK-X-ENT-IDX.
010600         10  WK-T-ENT-ID          PIC X(12).
010700         10  WK-T-ENT-NAME        PIC X(30).
010800 01  WK-C-ENTITY-TABLE-X REDEFINES WK-C-ENTITY-TABLE.
010900     05  WK-C-ENTITY-ENTRY-X      OCCURS 500 TIMES.
011000         10  WK-T-ENT-WHOLE-ENTRY PIC X(42).
011100 01  WK-N-ENTITY-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
011200
011300* -------------- PER-ENTITY TALLY TABLE - ONE ENTRY PER ---------*
011400* -------------- ENTITY SEEN AS SOURCE OR TARGET OF A PAIR ------*
011500 01  WK-C-TALLY-TABLE.
011600     05  WK-C-TALLY-ENTRY         OCCURS 500 TIMES
011700                                   INDEXED BY WK-X-TAL-IDX
011800                                              WK-X-SRT-IDX.
011900         10  WK-T-TAL-ENT-ID      PIC X(12).
012000         10  WK-T-TAL-ENT-NAME    PIC X(30).
012100         10  WK-T-TAL-UNMATCHED   PIC 9(05) COMP-3.
012200         10  WK-T-TAL-MATCHED     PIC 9(05) COMP-3.
012300         10  WK-T-TAL-RECONCILED  PIC 9(05) COMP-3.
012400 01  WK-C-TALLY-TABLE-X REDEFINES WK-C-TALLY-TABLE.
012500     05  WK-C-TALLY-ENTRY-X       OCCURS 500 TIMES.
012600         10  WK-T-TAL-WHOLE-ENTRY PIC X(51).
012700 01  WK-N-TALLY-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
012800
012900 01  WK-C-TALLY-SWAP.
013000     05  WK-T-SWAP-WHOLE-ENTRY    PIC X(51).
013100 01  WK-C-TALLY-SWAP-X REDEFINES WK-C-TALLY-SWAP.
013200     05  WK-T-SWAP-ENT-ID         PIC X(12).
013300     05  WK-T-SWAP-ENT-NAME       PIC X(30).
013400     05  WK-T-SWAP-UNMATCHED      PIC 9(05) COMP-3.
013500     05  WK-T-SWAP-MATCHED        PIC 9(05) COMP-3.
013600     05  WK-T-SWAP-RECONCILED     PIC 9(05) COMP-3.
013700
013800* -------------- REPORT PRINT LINE -------------------------------*
013900 01  WK-C-PRINT-LINE.
014000     05  WK-C-PL-ENT-NAME         PIC X(30).
014100     05  FILLER                   PIC X(02).
014200     05  WK-C-PL-TOTAL            PIC ZZZZZ9.
014300     05  FILLER                   PIC X(02).
014400     05  WK-C-PL-UNMATCHED        PIC ZZZZZ9.
014500     05  FILLER                   PIC X(02).
014600     05  WK-C-PL-MATCHED          PIC ZZZZZ9.
014700     05  FILLER                   PIC X(02).
014800     05  WK-C-PL-RECONCILED       PIC ZZZZZ9.
014900     05  FILLER                   PIC X(71).
015000
015100 01  WK-C-CURRENT-ENTITY-ID       PIC X(12).
015200 01  WK-C-CURRENT-ENT-NAME        PIC X(30).
015300
015400 01  WK-C-SWITCH-AREA.
015500     05  WK-C-EOF-ENTITY          PIC X(01) VALUE "N".
015600         88  WK-C-ENTITY-AT-END             VALUE "Y".
015700     05  WK-C-EOF-PAIR            PIC X(01) VALUE "N".
015800         88  WK-C-PAIR-AT-END                VALUE "Y".
015900     05  WK-C-SORT-SW             PIC X(01) VALUE "N".
016000         88  WK-C-TABLE-IN-ORDER             VALUE "Y".
016100     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
016200         88  WK-C-ENTITY-WAS-FOUND           VALUE "Y".
016300
016400 01  WK-N-RUN-TALLIES.
016500     05  WK-N-TOT-PAIRS           PIC 9(07) COMP-3 VALUE ZERO.
016600     05  WK-N-GLOBAL-UNMATCHED    PIC 9(07) COMP-3 VALUE ZERO.
016700     05  WK-N-GLOBAL-MATCHED      PIC 9(07) COMP-3 VALUE ZERO.
016800     05  WK-N-GLOBAL-RECONCILED   PIC 9(07) COMP-3 VALUE ZERO.
016900     05  WK-N-ENT-TOTAL           PIC 9(07) COMP-3 VALUE ZERO.
017000
017100*****************
017200 PROCEDURE DIVISION.
017300*****************
017400 MAIN-MODULE.
017500     PERFORM A000-START-PROGRAM-ROUTINE
017600        THRU A099-START-PROGRAM-ROUTINE-EX.
017700     PERFORM B000-MAIN-PROCESSING
017800        THRU B999-MAIN-PROCESSING-EX
017900        UNTIL WK-C-PAIR-AT-END.
018000     PERFORM D800-SORT-TALLY-TABLE
018100        THRU D899-SORT-TALLY-TABLE-EX.
018200     PERFORM E000-PRINT-REPORT
018300        THRU E999-PRINT-REPORT-EX.
018400     PERFORM Z000-END-PROGRAM-ROUTINE
018500        THRU Z099-END-PROGRAM-ROUTINE-EX.
018600     GOBACK.
018700
018800*---------------------------------------------------------------*
018900 A000-START-PROGRAM-ROUTINE.
019000*---------------------------------------------------------------*
019100     SET     UPSI-SWITCH-0           TO    OFF.
019200     ACCEPT  WK-C-SYS-DATE-YY        FROM  DATE.
019300     MOVE    WK-C-SYS-DATE-YMD       TO    WK-C-RUN-DATE-X.
019400
019500     OPEN INPUT  ENTFILE.
019600     IF NOT WK-C-SUCCESSFUL
019700         DISPLAY "GHORSUMM - OPEN FILE ERROR - ENTFILE"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900         GO TO Y900-ABNORMAL-TERMINATION.
020000
020100     PERFORM D100-LOAD-ENTITY-TABLE
020200        THRU D199-LOAD-ENTITY-TABLE-EX
020300        UNTIL WK-C-ENTITY-AT-END.
020400     CLOSE   ENTFILE.
020500
020600     OPEN INPUT  PAIRMSTR.
020700     IF NOT WK-C-SUCCESSFUL
020800         DISPLAY "GHORSUMM - OPEN FILE ERROR - PAIRMSTR"
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         GO TO Y900-ABNORMAL-TERMINATION.
021100
021200     OPEN OUTPUT SUMMRPT.
021300     IF NOT WK-C-SUCCESSFUL
021400         DISPLAY "GHORSUMM - OPEN FILE ERROR - SUMMRPT"
021500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600         GO TO Y900-ABNORMAL-TERMINATION.
021700
021800     PERFORM C100-READ-PAIR-RECORD
021900        THRU C199-READ-PAIR-RECORD-EX.
022000*================================================================*
022100 A099-START-PROGRAM-ROUTINE-EX.
022200*================================================================*
022300 EXIT.
022400
022500*----------------------------------------------------------------*
022600 D100-LOAD-ENTITY-TABLE.
022700*----------------------------------------------------------------*
022800     READ    ENTFILE
022900         AT END
023000             SET WK-C-ENTITY-AT-END TO TRUE
023100             GO TO D199-LOAD-ENTITY-TABLE-EX
023200     END-READ.
023300     IF      WK-N-ENTITY-COUNT   <     500
023400             ADD 1                TO    WK-N-ENTITY-COUNT
023500             MOVE TFSRENT-ENT-ID  OF ENTFILE-REC TO
023600                 WK-T-ENT-ID (WK-N-ENTITY-COUNT)
023700             MOVE TFSRENT-ORG-NAME OF ENTFILE-REC TO
023800                 WK-T-ENT-NAME (WK-N-ENTITY-COUNT)
023900     ELSE
024000             SET UPSI-SWITCH-0   TO    ON
024100             DISPLAY "GHORSUMM - ENTITY TABLE FULL - ENT-ID "
024200                TFSRENT-ENT-ID OF ENTFILE-REC " IGNORED"
024300     END-IF.
024400*================================================================*
024500 D199-LOAD-ENTITY-TABLE-EX.
024600*================================================================*
024700 EXIT.
024800
024900*----------------------------------------------------------------*
025000 B000-MAIN-PROCESSING.
025100*----------------------------------------------------------------*
025200     ADD     1                   TO    WK-N-TOT-PAIRS.
025300     ADD     1                   TO    WK-N-SCR-PAIR-CTR.
025400     IF      TFSRICP-UNMATCHED OF PAIRMSTR-REC
025500             ADD 1               TO    WK-N-GLOBAL-UNMATCHED
025600     ELSE
025700       IF    TFSRICP-MATCHED OF PAIRMSTR-REC
025800             ADD 1               TO    WK-N-GLOBAL-MATCHED
025900       ELSE
026000         IF  TFSRICP-RECONCILED OF PAIRMSTR-REC
026100             ADD 1               TO    WK-N-GLOBAL-RECONCILED
026200         END-IF
026300       END-IF
026400     END-IF.
026500
026600     MOVE    TFSRICP-SOURCE-ENT-ID OF PAIRMSTR-REC TO
026700             WK-C-CURRENT-ENTITY-ID.
026800     PERFORM C300-TALLY-ENTITY
026900        THRU C399-TALLY-ENTITY-EX.
027000
027100     MOVE    TFSRICP-TARGET-ENT-ID OF PAIRMSTR-REC TO
027200             WK-C-CURRENT-ENTITY-ID.
027300     PERFORM C300-TALLY-ENTITY
027400        THRU C399-TALLY-ENTITY-EX.
027500
027600     PERFORM C100-READ-PAIR-RECORD
027700        THRU C199-READ-PAIR-RECORD-EX.
027800 B999-MAIN-PROCESSING-EX.
027900 EXIT.
028000
028100*----------------------------------------------------------------*
028200 C100-READ-PAIR-RECORD.
028300*----------------------------------------------------------------*
028400     READ    PAIRMSTR
028500         AT END
028600             SET WK-C-PAIR-AT-END TO TRUE
028700     END-READ.
028800*================================================================*
028900 C199-READ-PAIR-RECORD-EX.
029000*================================================================*
029100 EXIT.
029200
029300*----------------------------------------------------------------*
029400*C300-TALLY-ENTITY - R10: FIND OR ADD THE TALLY ENTRY FOR        *
029500*                  WK-C-CURRENT-ENTITY-ID AND INCREMENT ITS      *
029600*                  BUCKET FOR THE PAIR'S STATUS.  AN ENTITY NOT  *
029700*                  ON THE ENTITY FILE IS SHOWN UNDER ITS OWN ID. *
029800*----------------------------------------------------------------*
029900 C300-TALLY-ENTITY.
030000     SET     WK-X-TAL-IDX        TO    1.
030100     SEARCH  WK-C-TALLY-ENTRY
030200         WHEN WK-T-TAL-ENT-ID (WK-X-TAL-IDX) =
030300              WK-C-CURRENT-ENTITY-ID
030400              CONTINUE
030500     END-SEARCH.
030600
030700     IF      WK-X-TAL-IDX         >     WK-N-TALLY-COUNT
030800             IF  WK-N-TALLY-COUNT < 500
030900                 ADD 1           TO    WK-N-TALLY-COUNT
031000                 SET WK-X-TAL-IDX TO   WK-N-TALLY-COUNT
031100                 MOVE WK-C-CURRENT-ENTITY-ID TO
031200                     WK-T-TAL-ENT-ID (WK-X-TAL-IDX)
031300                 MOVE ZERO       TO
031400                     WK-T-TAL-UNMATCHED (WK-X-TAL-IDX)
031500                     WK-T-TAL-MATCHED (WK-X-TAL-IDX)
031600                     WK-T-TAL-RECONCILED (WK-X-TAL-IDX)
031700                 PERFORM C350-LOOKUP-ENTITY-NAME
031800                    THRU C359-LOOKUP-ENTITY-NAME-EX
031900                 MOVE WK-C-CURRENT-ENT-NAME TO
032000                     WK-T-TAL-ENT-NAME (WK-X-TAL-IDX)
032100             ELSE
032200                 SET UPSI-SWITCH-0 TO ON
032300                 DISPLAY "GHORSUMM - TALLY TABLE FULL - ENTITY "
032400                    WK-C-CURRENT-ENTITY-ID " IGNORED"
032500                 GO TO C399-TALLY-ENTITY-EX
032600             END-IF
032700     END-IF.
032800
032900     IF      TFSRICP-UNMATCHED OF PAIRMSTR-REC
033000             ADD 1               TO
033100                 WK-T-TAL-UNMATCHED (WK-X-TAL-IDX)
033200     ELSE
033300       IF    TFSRICP-MATCHED OF PAIRMSTR-REC
033400             ADD 1               TO
033500                 WK-T-TAL-MATCHED (WK-X-TAL-IDX)
033600       ELSE
033700         IF  TFSRICP-RECONCILED OF PAIRMSTR-REC
033800             ADD 1               TO
033900                 WK-T-TAL-RECONCILED (WK-X-TAL-IDX)
034000         END-IF
034100       END-IF
034200     END-IF.
034300*================================================================*
034400 C399-TALLY-ENTITY-EX.
034500*================================================================*
034600 EXIT.
034700
034800*----------------------------------------------------------------*
034900*C350-LOOKUP-ENTITY-NAME - WHEN THE ENTITY IS NOT ON THE ENTITY  *
035000*                  FILE, THE ID ITSELF STANDS IN FOR THE NAME.   *
035100*----------------------------------------------------------------*
035200 C350-LOOKUP-ENTITY-NAME.
035300     MOVE    "N"                 TO    WK-C-FOUND-SW.
035400     SET     WK-X-ENT-IDX        TO    1.
035500     SEARCH  WK-C-ENTITY-ENTRY
035600         WHEN WK-T-ENT-ID (WK-X-ENT-IDX) =
035700              WK-C-CURRENT-ENTITY-ID
035800              SET WK-C-ENTITY-WAS-FOUND TO TRUE
035900     END-SEARCH.
036000
036100     IF      WK-C-ENTITY-WAS-FOUND
036200             MOVE WK-T-ENT-NAME (WK-X-ENT-IDX) TO
036300                 WK-C-CURRENT-ENT-NAME
036400     ELSE
036500             MOVE SPACES         TO    WK-C-CURRENT-ENT-NAME
036600             MOVE WK-C-CURRENT-ENTITY-ID TO
036700                 WK-C-CURRENT-ENT-NAME
036800     END-IF.
036900*================================================================*
037000 C359-LOOKUP-ENTITY-NAME-EX.
037100*================================================================*
037200 EXIT.
037300
037400*----------------------------------------------------------------*
037500*D800-SORT-TALLY-TABLE - PUTS THE TALLY TABLE INTO ASCENDING     *
037600*                  ENTITY NAME ORDER BY REPEATED BUBBLE PASSES.  *
037700*                  THE TABLE IS AT MOST 500 ENTRIES SO THE COST  *
037800*                  OF A BUBBLE SORT HERE IS NOT A CONCERN.       *
037900*----------------------------------------------------------------*
038000 D800-SORT-TALLY-TABLE.
038100     MOVE    "N"                 TO    WK-C-SORT-SW.
038200     PERFORM D850-BUBBLE-PASS
038300        THRU D859-BUBBLE-PASS-EX
038400        UNTIL WK-C-TABLE-IN-ORDER.
038500*================================================================*
038600 D899-SORT-TALLY-TABLE-EX.
038700*================================================================*
038800 EXIT.
038900
039000 D850-BUBBLE-PASS.
039100     SET     WK-C-TABLE-IN-ORDER TO    TRUE.
039200     IF      WK-N-TALLY-COUNT    >     1
039300             SET WK-X-TAL-IDX    TO    1
039400             PERFORM D870-BUBBLE-COMPARE
039500                THRU D879-BUBBLE-COMPARE-EX
039600                VARYING WK-X-TAL-IDX FROM 1 BY 1
039700                UNTIL WK-X-TAL-IDX > WK-N-TALLY-COUNT - 1
039800     END-IF.
039900 D859-BUBBLE-PASS-EX.
040000 EXIT.
040100
040200 D870-BUBBLE-COMPARE.
040300     SET     WK-X-SRT-IDX        TO    WK-X-TAL-IDX.
040400     SET     WK-X-SRT-IDX        UP    BY 1.
040500     IF      WK-T-TAL-ENT-NAME (WK-X-TAL-IDX) >
040600             WK-T-TAL-ENT-NAME (WK-X-SRT-IDX)
040700             MOVE WK-T-TAL-WHOLE-ENTRY (WK-X-TAL-IDX)
040800                                  TO    WK-T-SWAP-WHOLE-ENTRY
040900             MOVE WK-T-TAL-WHOLE-ENTRY (WK-X-SRT-IDX)
041000                                  TO
041100                 WK-T-TAL-WHOLE-ENTRY (WK-X-TAL-IDX)
041200             MOVE WK-T-SWAP-WHOLE-ENTRY
041300                                  TO
041400                 WK-T-TAL-WHOLE-ENTRY (WK-X-SRT-IDX)
041500             MOVE "N"            TO    WK-C-SORT-SW
041600     END-IF.
041700 D879-BUBBLE-COMPARE-EX.
041800 EXIT.
041900
042000*----------------------------------------------------------------*
042100 E000-PRINT-REPORT.
042200*----------------------------------------------------------------*
042300     PERFORM E100-PRINT-HEADER
042400        THRU E199-PRINT-HEADER-EX.
042500     PERFORM E200-PRINT-GLOBAL-SECTION
042600        THRU E299-PRINT-GLOBAL-SECTION-EX.
042700     PERFORM E400-PRINT-ONE-ENTITY
042800        THRU E499-PRINT-ONE-ENTITY-EX
042900        VARYING WK-X-TAL-IDX FROM 1 BY 1
043000        UNTIL WK-X-TAL-IDX > WK-N-TALLY-COUNT.
043100*================================================================*
043200 E999-PRINT-REPORT-EX.
043300*================================================================*
043400 EXIT.
043500
043600 E100-PRINT-HEADER.
043700     MOVE    SPACES              TO    SUMMRPT-REC.
043800     MOVE    "QUORYX GROUP RECONCILIATION - SUMMARY REPORT"
043900                                  TO    SUMMRPT-REC.
044000     WRITE   SUMMRPT-REC.
044100
044200     MOVE    SPACES              TO    SUMMRPT-REC.
044300     STRING  "RUN DATE : "
044400             WK-C-RUN-DATE-CCYY  "-"
044500             WK-C-RUN-DATE-MM    "-"
044600             WK-C-RUN-DATE-DD
044700             DELIMITED BY SIZE   INTO  SUMMRPT-REC.
044800     WRITE   SUMMRPT-REC.
044900
045000     MOVE    SPACES              TO    SUMMRPT-REC.
045100     WRITE   SUMMRPT-REC.
045200 E199-PRINT-HEADER-EX.
045300 EXIT.
045400
045500 E200-PRINT-GLOBAL-SECTION.
045600     MOVE    SPACES              TO    SUMMRPT-REC.
045700     MOVE    WK-N-TOT-PAIRS      TO    WK-C-PL-TOTAL.
045800     STRING  "TOTAL PAIRS    : " WK-C-PL-TOTAL
045900             DELIMITED BY SIZE   INTO  SUMMRPT-REC.
046000     WRITE   SUMMRPT-REC.
046100
046200     MOVE    SPACES              TO    SUMMRPT-REC.
046300     MOVE    WK-N-GLOBAL-UNMATCHED TO  WK-C-PL-TOTAL.
046400     STRING  "UNMATCHED      : " WK-C-PL-TOTAL
046500             DELIMITED BY SIZE   INTO  SUMMRPT-REC.
046600     WRITE   SUMMRPT-REC.
046700
046800     MOVE    SPACES              TO    SUMMRPT-REC.
046900     MOVE    WK-N-GLOBAL-MATCHED TO    WK-C-PL-TOTAL.
047000     STRING  "MATCHED        : " WK-C-PL-TOTAL
047100             DELIMITED BY SIZE   INTO  SUMMRPT-REC.
047200     WRITE   SUMMRPT-REC.
047300
047400     MOVE    SPACES              TO    SUMMRPT-REC.
047500     MOVE    WK-N-GLOBAL-RECONCILED TO WK-C-PL-TOTAL.
047600     STRING  "RECONCILED     : " WK-C-PL-TOTAL
047700             DELIMITED BY SIZE   INTO  SUMMRPT-REC.
047800     WRITE   SUMMRPT-REC.
047900
048000     MOVE    SPACES              TO    SUMMRPT-REC.
048100     WRITE   SUMMRPT-REC.
048200
048300     MOVE    SPACES              TO    SUMMRPT-REC.
048400     STRING  "ENTITY NAME"
048500             "                               TOTAL UNMTCH"
048600             " MATCHD RECNCL"
048700             DELIMITED BY SIZE   INTO  SUMMRPT-REC.
048800     WRITE   SUMMRPT-REC.
048900 E299-PRINT-GLOBAL-SECTION-EX.
049000 EXIT.
049100
049200 E400-PRINT-ONE-ENTITY.
049300     COMPUTE WK-N-ENT-TOTAL =
049400             WK-T-TAL-UNMATCHED (WK-X-TAL-IDX) +
049500             WK-T-TAL-MATCHED (WK-X-TAL-IDX) +
049600             WK-T-TAL-RECONCILED (WK-X-TAL-IDX).
049700
049800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
049900     MOVE    WK-T-TAL-ENT-NAME (WK-X-TAL-IDX) TO
050000             WK-C-PL-ENT-NAME.
050100     MOVE    WK-N-ENT-TOTAL      TO    WK-C-PL-TOTAL.
050200     MOVE    WK-T-TAL-UNMATCHED (WK-X-TAL-IDX) TO
050300             WK-C-PL-UNMATCHED.
050400     MOVE    WK-T-TAL-MATCHED (WK-X-TAL-IDX) TO
050500             WK-C-PL-MATCHED.
050600     MOVE    WK-T-TAL-RECONCILED (WK-X-TAL-IDX) TO
050700             WK-C-PL-RECONCILED.
050800
050900     WRITE   SUMMRPT-REC         FROM  WK-C-PRINT-LINE.
051000 E499-PRINT-ONE-ENTITY-EX.
051100 EXIT.
051200
051300*-----------------------------------------------------------------
051400*                   PROGRAM SUBROUTINE                         *
051500*-----------------------------------------------------------------
051600 Y900-ABNORMAL-TERMINATION.
051700     SET     UPSI-SWITCH-0           TO      ON.
051800     PERFORM Z000-END-PROGRAM-ROUTINE
051900        THRU Z099-END-PROGRAM-ROUTINE-EX.
052000     GOBACK.
052100
052200 Z000-END-PROGRAM-ROUTINE.
052300     DISPLAY "GHORSUMM - PAIRS READ            : " WK-N-TOT-PAIRS.
052400     DISPLAY "GHORSUMM - MAIN-PROCESSING PASSES: " WK-N-SCR-PAIR-CTR.
052500     DISPLAY "GHORSUMM - ENTITIES IN REPORT     : "
052600        WK-N-TALLY-COUNT.
052700     CLOSE   PAIRMSTR SUMMRPT.
052800     IF      NOT WK-C-SUCCESSFUL
052900             DISPLAY "GHORSUMM - CLOSE FILE ERROR"
053000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
053100
053200*---------------------------------------------------------------*
053300 Z099-END-PROGRAM-ROUTINE-EX.
053400*---------------------------------------------------------------*
053500 EXIT.
053600
053700******************************************************************
053800*************** END OF PROGRAM SOURCE - GHORSUMM ***************
053900******************************************************************
