000100*----------------------------------------------------------------*
000200* ASCMWS.CPYBK  -  COMMON WORKING STORAGE  -  FILE STATUS AREA  *
000300*----------------------------------------------------------------*
000400* USED BY EVERY QUORYX PROGRAM THAT OPENS A FILE.  HOLDS THE    *
000500* FILE STATUS FIELD AND THE CONDITION NAMES EVERY CALLER TESTS  *
000600* AFTER AN OPEN/READ/WRITE/CLOSE, PLUS THE SMALL SET OF GENERAL *
000700* PURPOSE SWITCHES AND COUNTERS EVERY BATCH PROGRAM NEEDS.      *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* MOD.#  INIT   DATE        DESCRIPTION                         *
001200* ------ ------ ----------  ----------------------------------- *
001300* RCN001 ACNSGT 12/03/2001 - QUORYX R1 - INITIAL VERSION        *
001400* RCN014 TMPKBL 19/11/2008 - ADD WK-C-DUPLICATE-KEY CONDITION   *
001500*                            FOR PAIR-MASTER IDEMPOTENCY CHECKS *
001600* RCN099 ACNRTN 21/05/2013 - ADD STATUS "24" (READ PAST END ON  *
001700*                            A RE-READ) TO WK-C-FILE-ERROR      *
001800*----------------------------------------------------------------*
001900 01  WK-C-FILE-STATUS           PIC X(02).
002000     88  WK-C-SUCCESSFUL                    VALUE "00".
002100     88  WK-C-RECORD-NOT-FOUND              VALUE "23" "10".
002200     88  WK-C-DUPLICATE-KEY                 VALUE "22".
002300     88  WK-C-END-OF-FILE                   VALUE "10".
002400     88  WK-C-FILE-ERROR                    VALUE
002500         "24" "30" "34" "35" "37" "39" "46" "47" "48" "49".
002600
002700 01  WK-C-SWITCHES.
002800     05  WK-C-EOF-SWITCH         PIC X(01) VALUE "N".
002900         88  WK-C-EOF                       VALUE "Y".
003000     05  WK-C-ABEND-SWITCH       PIC X(01) VALUE "N".
003100         88  WK-C-ABEND                     VALUE "Y".
003200
003300 01  WK-N-COUNTERS.
003400     05  WK-N-RECORD-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
003500     05  WK-N-ERROR-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
003600* -----------------------------------------------------------
