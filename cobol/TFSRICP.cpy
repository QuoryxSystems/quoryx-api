000100* TFSRICP.cpybk
000200     05 TFSRICP-RECORD      PIC X(171).
000300        RCN050* 05 TFSRICP-RECORD      PIC X(172).
000400* I-O FORMAT:TFSRICPR  FROM FILE TFSRICP   OF LIBRARY QXRECON
000500*
000600     05 TFSRICPR  REDEFINES TFSRICP-RECORD.
000700     06 TFSRICP-ID             PIC X(12).
000800*                        INTERCOMPANY PAIR KEY
000900     06 TFSRICP-SOURCE-ENT-ID  PIC X(12).
001000*                        ENTITY THAT SPENT
001100     06 TFSRICP-TARGET-ENT-ID  PIC X(12).
001200*                        ENTITY THAT RECEIVED
001300     06 TFSRICP-AMOUNT         PIC S9(11)V9(2) COMP-3.
001400*                        PAIR AMOUNT - EQUALS SPEND AMOUNT
001500     06 TFSRICP-CURRENCY       PIC X(03).
001600*                        CURRENCY
001700     06 TFSRICP-DESCRIPTION    PIC X(50).
001800*                        SPEND DESCRIPTION, OR RECEIVE
001900*                        DESCRIPTION IF SPEND'S IS BLANK
002000     06 TFSRICP-TXN-DATE       PIC 9(08) COMP-3.
002100*                        SPEND TRANSACTION DATE
002200     06 TFSRICP-STATUS         PIC X(10).
002300        88 TFSRICP-UNMATCHED           VALUE "UNMATCHED".
002400        88 TFSRICP-MATCHED             VALUE "MATCHED".
002500        88 TFSRICP-RECONCILED          VALUE "RECONCILED".
002600*                        UNMATCHED / MATCHED / RECONCILED
002700     06 TFSRICP-SOURCE-TXN-ID  PIC X(20).
002800*                        EXTERNAL ID OF THE SPEND TRANSACTION
002900     06 TFSRICP-TARGET-TXN-ID  PIC X(20).
003000*                        EXTERNAL ID OF THE RECEIVE TRANSACTION
003100     06 TFSRICP-REFERENCE      PIC X(20).
003200*                        SHARED REFERENCE NUMBER
003300* -----------------------------------------------------------
