000100*----------------------------------------------------------------*
000200* FIL3090.CPYBK  -  COMMON RUN-CONTROL WORKING STORAGE          *
000300*----------------------------------------------------------------*
000400* RUN DATE/TIME AND GROUP IDENTIFICATION CARRIED BY EVERY       *
000500* QUORYX BATCH PROGRAM.  SYSTEM DATE IS ACCEPTED ONCE AND       *
000600* CENTURY-EXPANDED HERE SO EVERY CALLER SEES A FULL 8-DIGIT     *
000700* YYYYMMDD RUN DATE REGARDLESS OF WHAT THE OS SUPPLIES.         *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* MOD.#  INIT   DATE        DESCRIPTION                         *
001200* ------ ------ ----------  ----------------------------------- *
001300* RCN002 ACNSGT 12/03/2001 - QUORYX R1 - INITIAL VERSION        *
001400* RCN100 ACNRTN 15/07/2009 - ADD WK-C-PROGRAM-TITLE FOR THE NEW  *
001500*                            REPORT HEADING LINE ON GHORSUMM AND *
001600*                            GHORPLST                            *
001700* RCN188 TMPHLW 27/07/2011 - ADD WK-N-GROUP-ID FOR MULTI-ENTITY *
001800*                            CONSOLIDATION RUNS                *
001900*----------------------------------------------------------------*
002000 01  WK-C-RUN-DATE               PIC 9(08).
002100 01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE.
002200     05  WK-C-RUN-DATE-CCYY      PIC 9(04).
002300     05  WK-C-RUN-DATE-MM        PIC 9(02).
002400     05  WK-C-RUN-DATE-DD        PIC 9(02).
002500
002600 01  WK-C-SYS-DATE-YMD.
002700     05  WK-C-SYS-DATE-CENTURY   PIC 9(02) VALUE 20.
002800     05  WK-C-SYS-DATE-YY        PIC 9(02).
002900     05  WK-C-SYS-DATE-MM        PIC 9(02).
003000     05  WK-C-SYS-DATE-DD        PIC 9(02).
003100
003200 01  WK-N-GROUP-ID               PIC X(06) VALUE "QUORYX".
003300 01  WK-C-PROGRAM-TITLE          PIC X(40).
003400* -----------------------------------------------------------
