000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPSTS.
000500 AUTHOR.         ANNABEL SEOW.
000600 INSTALLATION.   QUORYX GROUP RECONCILIATION.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       QUORYX GROUP FINANCE - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ENFORCE THE FORWARD-
001200*               ONLY STATUS TRANSITION RULE ON AN INTERCOMPANY
001300*               PAIR: UNMATCHED -> MATCHED -> RECONCILED.  THE
001400*               CALLER SUPPLIES THE PAIR'S CURRENT STATUS (READ
001500*               FROM TFSRICP) AND THE REQUESTED NEW STATUS; THIS
001600*               ROUTINE DOES NOT TOUCH PAIR-MASTER ITSELF.
001700*
001800*    RETURN STATUS:
001900*    WK-C-VPSTS-ACCEPTED = "Y" - TRANSITION ALLOWED, RSLT-STATUS
002000*                                HOLDS THE NEW STATUS
002100*    WK-C-VPSTS-ACCEPTED = "N" - TRANSITION REJECTED, RSLT-STATUS
002200*                                HOLDS THE UNCHANGED CURRENT
002300*                                STATUS, ERROR-CD EXPLAINS WHY
002400*
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*----------------------------------------------------------------*
002800* MOD.#  INIT   DATE        DESCRIPTION
002900* ------ ------ ----------  -----------------------------------
003000* RCN000 DNKLEO 10/07/1989 - INITIAL VERSION - BANK ACCOUNT
003100*                            VALIDATION ROUTINE (TRFVBAC)
003200* RCN041 TMPKBL 19/11/2008 - QUORYX R2 - REBUILT AS THE PAIR
003300*                            FORWARD-ONLY STATUS TRANSITION
003400*                            CHECK, DROPPING THE BANK ACCOUNT
003500*                            TABLE LOOKUP ENTIRELY
003600* RCN066 ACNFAM 14/02/2013 - DROP FILE LOOKUP, CALLER NOW
003700*                            SUPPLIES CURRENT STATUS DIRECTLY
003800* RCN099 ACNRTN 03/09/2013 - A TRANSITION REQUEST FROM RECONCILED
003900*                            BACK TO MATCHED IS NOW REJECTED WITH
004000*                            ERROR-CD "ICP0092" RATHER THAN ALLOWED
004100* RCN118 TMPJP6 22/07/2014 - E-REQUEST 41722 - REJECT UNKNOWN
004200*                            NEW-STATUS VALUES (RANK = -1) WITH
004300*                            ERROR-CD "ICP0091" RATHER THAN
004400*                            ALLOWING THEM THROUGH
004500* RCN140 TMPHLW 03/09/2019 - E-REQUEST 46332 - DISPLAY THE PAIR
004600*                            ID ON EVERY REJECTION FOR AUDIT
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM TRFVPSTS **".
006900
007000*    STANDALONE CALL COUNTER - SEPARATE FROM ANY GROUP SO A DUMP
007100*    OF THIS ONE FIELD ALONE SHOWS HOW MANY TIMES THE CALLER
007200*    INVOKED THIS ROUTINE DURING THE RUN.
007300 77  WK-N-SCR-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01    WK-C-COMMON.
007700 COPY ASCMWS.
007800 COPY FIL3090.
007900
008000* ---------------- STATUS RANK TABLE (R9 / RCN041) -------------*
008100 01  WK-C-RANK-TABLE.
008200     05  WK-C-RANK-ENTRY             OCCURS 3 TIMES
008300                                      INDEXED BY WK-X-RANK-IDX.
008400         10  WK-C-RANK-STATUS-NAME   PIC X(10).
008500         10  WK-C-RANK-STATUS-VALUE  PIC S9(01) COMP-3.
008600
008700 01  WK-C-RANK-TABLE-X REDEFINES WK-C-RANK-TABLE.
008800     05  WK-C-RANK-UNMATCHED-ENT.
008900         10  WK-C-RANK-UNMATCHED-NM  PIC X(10).
009000         10  WK-C-RANK-UNMATCHED-VL  PIC S9(01) COMP-3.
009100     05  WK-C-RANK-MATCHED-ENT.
009200         10  WK-C-RANK-MATCHED-NM    PIC X(10).
009300         10  WK-C-RANK-MATCHED-VL    PIC S9(01) COMP-3.
009400     05  WK-C-RANK-RECONCILED-ENT.
009500         10  WK-C-RANK-RECONCILED-NM PIC X(10).
009600         10  WK-C-RANK-RECONCILED-VL PIC S9(01) COMP-3.
009700
009800 01  WK-C-RANK-ENTRY-WHOLE REDEFINES WK-C-RANK-TABLE.
009900     05  WK-C-RANK-ENTRY-WHOLE-X     OCCURS 3 TIMES PIC X(11).
010000
010100 01  WK-N-WORK-AREA.
010200     05  WK-N-CUR-RANK               PIC S9(01) COMP-3 VALUE -1.
010300     05  WK-N-NEW-RANK               PIC S9(01) COMP-3 VALUE -1.
010400     05  WK-N-TABLE-TALLY            PIC 9(01)  COMP-3 VALUE ZERO.
010500
010600 01  WK-C-LITERALS.
010700     05  C-ICP0090               PIC X(07) VALUE "ICP0090".
010800     05  C-ICP0091               PIC X(07) VALUE "ICP0091".
010900     05  C-ICP0092               PIC X(07) VALUE "ICP0092".
011000
011100*****************
011200 LINKAGE SECTION.
011300*****************
011400 COPY VPSTS.
011500 EJECT
011600********************************************
011700 PROCEDURE DIVISION USING WK-C-VPSTS-RECORD.
011800********************************************
011900 MAIN-MODULE.
012000     PERFORM A000-PROCESS-CALLED-ROUTINE
012100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT PROGRAM.
012300
012400*---------------------------------------------------------------*
012500 A000-PROCESS-CALLED-ROUTINE.
012600*---------------------------------------------------------------*
012700     ADD     1                   TO    WK-N-SCR-CALL-CTR.
012800     MOVE    SPACES              TO    WK-C-VPSTS-ERROR-CD.
012900     MOVE    WK-C-VPSTS-CUR-STATUS
013000                                  TO    WK-C-VPSTS-RSLT-STATUS.
013100     MOVE    "N"                 TO    WK-C-VPSTS-ACCEPTED.
013200
013300     PERFORM B000-BUILD-RANK-TABLE
013400        THRU B099-BUILD-RANK-TABLE-EX.
013500
013600     PERFORM C100-RANK-OF-STATUS
013700        THRU C199-RANK-OF-STATUS-EX.
013800     MOVE    WK-N-TABLE-TALLY    TO    WK-N-CUR-RANK.
013900
014000     MOVE    WK-C-VPSTS-NEW-STATUS
014100                                  TO    WK-C-VPSTS-CUR-STATUS.
014200     PERFORM C100-RANK-OF-STATUS
014300        THRU C199-RANK-OF-STATUS-EX.
014400     MOVE    WK-N-TABLE-TALLY    TO    WK-N-NEW-RANK.
014500     MOVE    WK-C-VPSTS-RSLT-STATUS
014600                                  TO    WK-C-VPSTS-CUR-STATUS.
014700
014800     PERFORM D100-VALIDATE-TRANSITION
014900        THRU D199-VALIDATE-TRANSITION-EX.
015000
015100*================================================================*
015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300*================================================================*
015400 EXIT.
015500
015600*----------------------------------------------------------------*
015700*B000-BUILD-RANK-TABLE.                                         *
015800*----------------------------------------------------------------*
015900 B000-BUILD-RANK-TABLE.
016000     MOVE    "UNMATCHED "        TO    WK-C-RANK-UNMATCHED-NM.
016100     MOVE    0                   TO    WK-C-RANK-UNMATCHED-VL.
016200     MOVE    "MATCHED   "        TO    WK-C-RANK-MATCHED-NM.
016300     MOVE    1                   TO    WK-C-RANK-MATCHED-VL.
016400     MOVE    "RECONCILED"        TO    WK-C-RANK-RECONCILED-NM.
016500     MOVE    2                   TO    WK-C-RANK-RECONCILED-VL.
016600*================================================================*
016700 B099-BUILD-RANK-TABLE-EX.
016800*================================================================*
016900 EXIT.
017000
017100*----------------------------------------------------------------*
017200*C100-RANK-OF-STATUS - LOOK UP WK-C-VPSTS-CUR-STATUS IN THE     *
017300*                      TABLE, RETURN ITS RANK IN WK-N-TABLE-    *
017400*                      TALLY, OR -1 IF NOT A RECOGNISED STATUS. *
017500*----------------------------------------------------------------*
017600 C100-RANK-OF-STATUS.
017700     MOVE    -1                  TO    WK-N-TABLE-TALLY.
017800     SET     WK-X-RANK-IDX       TO    1.
017900     SEARCH  WK-C-RANK-ENTRY
018000         WHEN WK-C-RANK-STATUS-NAME (WK-X-RANK-IDX) =
018100              WK-C-VPSTS-CUR-STATUS
018200              MOVE WK-C-RANK-STATUS-VALUE (WK-X-RANK-IDX)
018300                TO WK-N-TABLE-TALLY
018400     END-SEARCH.
018500*================================================================*
018600 C199-RANK-OF-STATUS-EX.
018700*================================================================*
018800 EXIT.
018900
019000*----------------------------------------------------------------*
019100*D100-VALIDATE-TRANSITION - R9: MOVE IS VALID ONLY WHEN THE     *
019200*                           NEW STATUS'S RANK STRICTLY EXCEEDS  *
019300*                           THE CURRENT STATUS'S RANK.          *
019400*----------------------------------------------------------------*
019500 D100-VALIDATE-TRANSITION.
019600     IF      WK-N-NEW-RANK = -1
019700             MOVE C-ICP0091      TO    WK-C-VPSTS-ERROR-CD
019800     ELSE
019900       IF    WK-N-NEW-RANK > WK-N-CUR-RANK
020000             MOVE WK-C-VPSTS-NEW-STATUS
020100                                  TO    WK-C-VPSTS-RSLT-STATUS
020200             MOVE "Y"            TO    WK-C-VPSTS-ACCEPTED
020300       ELSE
020400         IF  WK-N-CUR-RANK = 2 AND WK-N-NEW-RANK = 1
020500               MOVE C-ICP0092    TO    WK-C-VPSTS-ERROR-CD
020600         ELSE
020700               MOVE C-ICP0090    TO    WK-C-VPSTS-ERROR-CD.
020800
020900     IF      WK-C-VPSTS-WAS-REJECTED
021000             DISPLAY "TRFVPSTS - TRANSITION REJECTED - PAIR "
021100                WK-C-VPSTS-ICP-ID
021200             DISPLAY "TRFVPSTS - CUR=" WK-C-VPSTS-RSLT-STATUS
021300                " NEW=" WK-C-VPSTS-NEW-STATUS
021400                " REASON=" WK-C-VPSTS-ERROR-CD
021500     END-IF.
021600*================================================================*
021700 D199-VALIDATE-TRANSITION-EX.
021800*================================================================*
021900 EXIT.
022000
022100******************************************************************
022200************** END OF PROGRAM SOURCE -  TRFVPSTS ***************
022300******************************************************************
