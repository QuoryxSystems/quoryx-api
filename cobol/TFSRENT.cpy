000100* TFSRENT.CPYBK
000200* HISTORY OF MODIFICATION:
000300* -------------------------------------------------------------*
000400* TAG    NAME   DATE        DESCRIPTION
000500* -------------------------------------------------------------*
000600* RCN003 ACNSGT 12/03/2001 - QUORYX R1 - INITIAL VERSION
000700* RCN172 TMPJZM 26/03/2015 - 14HOREM033 E-REQUEST 41722
000800*                          - PLANNED ENTITY-STATUS INDICATOR BYTE
000900*                            DROPPED - RECORD STAYS AT THE 68
001000*                            BYTES THE MASTER FILE LAYOUT CARRIES
001100* -------------------------------------------------------------*
001200 01 TFSRENT.
001300     05 TFSRENT-INPUT.
001400        10 TFSRENT-ENT-ID        PIC X(12).
001500*                        ENTITY KEY - UNIQUE
001600        10 TFSRENT-TENANT-ID     PIC X(20).
001700*                        EXTERNAL TENANT IDENTIFIER
001800        10 TFSRENT-ORG-NAME      PIC X(30).
001900*                        ORGANISATION NAME
002000        10 TFSRENT-CURRENCY      PIC X(03).
002100*                        BASE CURRENCY
002200        10 TFSRENT-COUNTRY-CODE  PIC X(03).
002300*                        COUNTRY CODE
